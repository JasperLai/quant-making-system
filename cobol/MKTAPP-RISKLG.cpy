000100*****************************************************************
000200*                                                               *
000300*   MKTAPP-RISKLG  --  RISK-CHECK AUDIT LOG RECORD LAYOUT       *
000400*   ONE RECORD WRITTEN FOR EVERY PRE- OR POST-TRADE RULE RUN.   *
000500*   FIXED CAPTION AHEAD OF EACH VARIABLE FIELD, SAME LAYOUT     *
000600*   DISCIPLINE AS THE OTHER LOG RECORDS ON THIS SYSTEM.         *
000700*                                                               *
000800*****************************************************************
000900*  DATE       PGMR   REQ NO   DESCRIPTION                       *
001000*  --------   -----  -------  ------------------------------    *
001100*  05/09/88   RPK    MK-0006  ORIGINAL LAYOUT FOR RISK LOG      *
001200*  09/02/89   RPK    MK-0014  ADDED RL-RULE-TYPE, RL-REASON     *
001300*  11/27/91   DWC    MK-0033  WIDENED AMOUNT TO S9(11)V9(4)     *
001400*  02/18/99   TJH   MK-Y2K1  Y2K REVIEW -- NO DATE FIELDS HERE  *
001500*  10/02/01   JKL   MK-0045  ADDED RL-RULE-BLOCKED 88 FOR RPTS  *
001600*****************************************************************
001700 01  RISK-LOG-REC.
001800     05  RL-LOG-ID                    PIC X(12).
001900     05  RL-TRADE-ID                  PIC X(12).
002000     05  RL-SYMBOL                    PIC X(10).
002100     05  RL-SIDE                      PIC 9(1).
002200     05  RL-PRICE                     PIC S9(7)V9(8).
002300     05  RL-QUANTITY                  PIC S9(7)V9(8).
002400     05  RL-AMOUNT                    PIC S9(11)V9(4).
002500     05  RL-RULE-TYPE                 PIC X(28).
002600     05  RL-PASSED                    PIC X(1).
002700         88  RL-RULE-PASSED            VALUE "Y".
002800         88  RL-RULE-BLOCKED           VALUE "N".
002900     05  RL-REASON                    PIC X(40).
003000     05  FILLER                       PIC X(11).

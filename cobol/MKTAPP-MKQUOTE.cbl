000100*****************************************************************
000200*  (c) 1988, 1999  MARKETWORKS TRADING SYSTEMS DIVISION         *
000300*  ALL RIGHTS RESERVED.                                         *
000400*                                                               *
000500*  THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE           *
000600*  MARKETWORKS TRADING SYSTEMS DIVISION.  THE COPYRIGHT NOTICE  *
000700*  ABOVE DOES NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION   *
000800*  OF SUCH SOURCE CODE.                                         *
000900*                                                               *
001000*  #ident  "@(#) batch/MKTAPP/MKQUOTE.cbl  $Revision: 2.11 $"   *
001100*                                                               *
001200*****************************************************************
001300       IDENTIFICATION DIVISION.
001400       PROGRAM-ID.  MKQUOTE.
001500       AUTHOR.  R. P. KOSINSKI.
001600       INSTALLATION.  MARKETWORKS TRADING SYSTEMS DIVISION.
001700       DATE-WRITTEN.  03/14/1988.
001800       DATE-COMPILED.
001900       SECURITY.  COMPANY CONFIDENTIAL - DEALING ROOM USE ONLY.
002000*****************************************************************
002100*  MKQUOTE  --  DEALER QUOTE BOOK AND OUTBOUND QUOTE GENERATOR  *
002200*                                                               *
002300*  READS THE DEALER QUOTE FEED, BUILDS THE PER-SYMBOL, PER-     *
002400*  PRICE ORDER BOOK IN WORKING STORAGE, DERIVES THE BEST BID/   *
002500*  ASK AND LADDER QUOTES FOR EACH SYMBOL, SCREENS EACH QUOTE    *
002600*  THROUGH THE PRE-TRADE RISK RULES AND WRITES THE ACCEPTED     *
002700*  QUOTES, THE BOOK SNAPSHOT, THE RISK LOG AND THE AUDIT TRAIL. *
002800*  RUNS AS THE FIRST STEP OF THE NIGHTLY MARKET-MAKING CYCLE,   *
002900*  AHEAD OF MKTRADE.                                            *
003000*                                                               *
003100*  CHANGE LOG                                                   *
003200*  ----------------------------------------------------------   *
003300*  DATE       PGMR   REQ NO    DESCRIPTION                      *
003400*  --------   -----  --------  -----------------------------   *
003500*  03/14/88   RPK    MK-0001   ORIGINAL PROGRAM, SINGLE BOOK,   *
003600*                              DOMESTIC GOLD ONLY.              *
003700*  09/02/89   RPK    MK-0014   ADDED MULTI-SOURCE DEPTH AND     *
003800*                              PER-SOURCE SNAPSHOT ROWS.        *
003900*  02/06/90   RPK    MK-0019   ADDED FX AND OFFSHORE MARKET     *
004000*                              TYPES, QF-MARKET-TYPE DRIVEN.    *
004100*  11/27/91   DWC    MK-0033   WIDENED PRICE/QTY FIELDS TO      *
004200*                              S9(7)V9(8) THROUGHOUT.           *
004300*  06/05/93   DWC    MK-0047   LADDER QUOTES ADDED, N-LEVEL     *
004400*                              DEPTH PER SIDE.                  *
004500*  04/10/94   DWC    MK-0052   PRE-TRADE RISK RULE ENGINE       *
004600*                              FOLDED IN, RISK LOG ADDED.       *
004700*  08/22/95   JKL    MK-0061   MID PRICE AND PIP SPREAD         *
004800*                              ANALYTICS ADDED PER SYMBOL.      *
004900*  03/03/97   JKL    MK-0070   ORDER-FREQUENCY WINDOW CHECK     *
005000*                              ADDED TO RISK RULE ENGINE.       *
005100*  02/18/99   TJH    MK-Y2K1   Y2K REMEDIATION -- NO 2-DIGIT    *
005200*                              YEAR FIELDS FOUND IN THIS        *
005300*                              PROGRAM.  RUN-DATE WORK FIELD    *
005400*                              CONFIRMED 4-DIGIT CENTURY.       *
005500*  07/19/99   TJH    MK-0081   AUDIT EVENT WRITTEN FOR EVERY    *
005600*                              ACCEPTED AND REJECTED QUOTE.     *
005700*  03/11/02   JKL    MK-0051   RISK COMMITTEE SPREAD LIMIT      *
005800*                              RETUNED IN MKTAPP-RISKCF.        *
005900*  08/14/03   TJH    MK-0058   SEQUENCE COUNTERS MOVED TO       *
006000*                              77-LEVEL PER SHOP STANDARD.      *
006100*  02/09/05   JKL    MK-0069   ORDER-FREQUENCY CLOCK NOW TICKS  *
006200*                              IN E100 PRE-TRADE CHECK, NOT IN  *
006300*                              B100 FEED READ -- WINDOW WAS     *
006400*                              NEVER AGING OUT DURING QUOTING.  *
006500*  09/14/06   DWC    MK-0074   WORKING-STORAGE DATA NAMES       *
006600*                              RENAMED TO DROP A STRAY PREFIX   *
006700*                              FROM CONVERSION WORK; DROPPED    *
006800*                              AN UNUSED CLASS/SWITCH TEST AND  *
006900*                              A DEAD EDITED-AMOUNT FIELD.      *
007000*****************************************************************
007100       ENVIRONMENT DIVISION.
007200       CONFIGURATION SECTION.
007300       SOURCE-COMPUTER.  DEAL-HOST.
007400       OBJECT-COMPUTER.  DEAL-HOST.
007500       SPECIAL-NAMES. CONSOLE IS CRT.
007600       INPUT-OUTPUT SECTION.
007700       FILE-CONTROL.
007800           SELECT QUOTE-FEED-FILE ASSIGN TO QUOTEFED
007900               ORGANIZATION IS LINE SEQUENTIAL
008000               FILE STATUS IS QF-FILE-STATUS.
008100           SELECT QUOTE-OUT-FILE ASSIGN TO QUOTEOUT
008200               ORGANIZATION IS LINE SEQUENTIAL
008300               FILE STATUS IS QO-FILE-STATUS.
008400           SELECT BOOK-SNAP-FILE ASSIGN TO BOOKSNAP
008500               ORGANIZATION IS LINE SEQUENTIAL
008600               FILE STATUS IS BS-FILE-STATUS.
008700           SELECT RISK-LOG-FILE ASSIGN TO RISKLOG
008800               ORGANIZATION IS LINE SEQUENTIAL
008900               FILE STATUS IS RL-FILE-STATUS.
009000           SELECT AUDIT-OUT-FILE ASSIGN TO AUDITLOG
009100               ORGANIZATION IS LINE SEQUENTIAL
009200               FILE STATUS IS AE-FILE-STATUS.
009300       DATA DIVISION.
009400       FILE SECTION.
009500       FD  QUOTE-FEED-FILE
009600           LABEL RECORDS ARE STANDARD.
009700       COPY MKTAPP-QFEED.
009800       FD  QUOTE-OUT-FILE
009900           LABEL RECORDS ARE STANDARD.
010000       COPY MKTAPP-QUOTEO.
010100       FD  BOOK-SNAP-FILE
010200           LABEL RECORDS ARE STANDARD.
010300       COPY MKTAPP-BOOKSS.
010400       FD  RISK-LOG-FILE
010500           LABEL RECORDS ARE STANDARD.
010600       COPY MKTAPP-RISKLG.
010700       FD  AUDIT-OUT-FILE
010800           LABEL RECORDS ARE STANDARD.
010900       COPY MKTAPP-AUDITE.
011000       WORKING-STORAGE SECTION.
011100*****************************************************************
011200*  FILE STATUS BYTES -- ONE PAIR PER FILE, SHOP STANDARD SINCE  *
011300*  THE FIRST BATCH SUITE, SO EVERY FILE-HANDLING ROUTINE READS  *
011400*  THE SAME WAY.                                                *
011500*****************************************************************
011600       01  QF-FILE-STATUS.
011700           05  QF-STATUS-1              PIC X.
011800           05  QF-STATUS-2               PIC X.
011900           05  FILLER                    PIC X(2).
012000       01  QO-FILE-STATUS.
012100           05  QO-STATUS-1              PIC X.
012200           05  QO-STATUS-2               PIC X.
012300           05  FILLER                    PIC X(2).
012400       01  BS-FILE-STATUS.
012500           05  BS-STATUS-1              PIC X.
012600           05  BS-STATUS-2               PIC X.
012700           05  FILLER                    PIC X(2).
012800       01  RL-FILE-STATUS.
012900           05  RL-STATUS-1              PIC X.
013000           05  RL-STATUS-2               PIC X.
013100           05  FILLER                    PIC X(2).
013200       01  AE-FILE-STATUS.
013300           05  AE-STATUS-1              PIC X.
013400           05  AE-STATUS-2               PIC X.
013500           05  FILLER                    PIC X(2).
013600*****************************************************************
013700*  RISK CONTROL PARAMETERS -- COPIED IN, NEVER FILE-BACKED      *
013800*****************************************************************
013900       COPY MKTAPP-RISKCF.
014000*****************************************************************
014100*  SWITCHES                                                     *
014200*****************************************************************
014300       01  SWITCHES.
014400           05  QF-EOF-SW             PIC X VALUE "N".
014500               88  QF-EOF             VALUE "Y".
014600           05  FILLER                   PIC X(6).
014700*****************************************************************
014800*  COUNTERS AND SUBSCRIPTS -- ALL HELD COMP-5 PER SHOP STANDARD *
014900*****************************************************************
015000       01  COUNTERS.
015100           05  SYM-IX             PIC S9(4) COMP-5 VALUE ZERO.
015200          05  SYM-COUNT           PIC S9(4) COMP-5 VALUE ZERO.
015300           05  LVL-IX             PIC S9(4) COMP-5 VALUE ZERO.
015400          05  LVL-COUNT           PIC S9(4) COMP-5 VALUE ZERO.
015500           05  SRC-IX             PIC S9(4) COMP-5 VALUE ZERO.
015600          05  SRC-COUNT           PIC S9(4) COMP-5 VALUE ZERO.
015700           05  SORT-IX            PIC S9(4) COMP-5 VALUE ZERO.
015800           05  SORT-IX2           PIC S9(4) COMP-5 VALUE ZERO.
015900           05  BEST-IX            PIC S9(4) COMP-5 VALUE ZERO.
016000           05  FREQ-IX            PIC S9(4) COMP-5 VALUE ZERO.
016100          05  FREQ-COUNT          PIC S9(4) COMP-5 VALUE ZERO.
016200*****************************************************************
016300*  RUN-LIFE SEQUENCE COUNTERS -- HELD AT 77-LEVEL, NOT UNDER A  *
016400*  GROUP, PER THE SAME HABIT THE SHOP USES ELSEWHERE FOR        *
016500*  STANDALONE SWITCHES AND RUN TOTALS.                          *
016600*****************************************************************
016700       77  QUOTE-SEQ              PIC S9(8) COMP-5 VALUE ZERO.
016800       77  LOG-SEQ                PIC S9(8) COMP-5 VALUE ZERO.
016900       77  AUDIT-SEQ              PIC S9(8) COMP-5 VALUE ZERO.
017000*****************************************************************
017100*  RUN DATE -- BROKEN DOWN VIEW KEPT FOR SNAPSHOT STAMPING      *
017200*****************************************************************
017300       01  RUN-DATE-CCYYMMDD         PIC 9(8) VALUE ZERO.
017400      01  RUN-DATE-BROKEN-DOWN REDEFINES RUN-DATE-CCYYMMDD.
017500           05  RD-CCYY               PIC 9(4).
017600           05  RD-MM                 PIC 9(2).
017700           05  RD-DD                 PIC 9(2).
017800*****************************************************************
017900*  SEQUENCE-DERIVED ID BUILDER -- NUMERIC COUNTER RE-VIEWED AS  *
018000*  AN 8-CHARACTER ALPHA SUFFIX SO IT CAN BE STRUNG INTO A       *
018100*  PRINTABLE KEY WITHOUT AN EDIT MOVE.  SAME TRICK WE USE       *
018200*  EVERYWHERE ELSE A COUNTER HAS TO READ AS TEXT.               *
018300*****************************************************************
018400       01  ID-BUILD-NUM               PIC 9(8) VALUE ZERO.
018500       01  ID-BUILD-ALPHA REDEFINES ID-BUILD-NUM.
018600           05  ID-HI                 PIC X(4).
018700           05  ID-LO                 PIC X(4).
018800       01  QUOTE-ID-OUT               PIC X(12).
018900       01  LOG-ID-OUT                 PIC X(12).
019000       01  AUDIT-ID-OUT                PIC X(12).
019100*****************************************************************
019200*  ORDER BOOK TABLE -- SYMBOL / PRICE LEVEL / CONTRIBUTING      *
019300*  SOURCE, THREE DEEP, BUILT AS THE FEED IS READ                *
019400*****************************************************************
019500       01  ORDER-BOOK.
019600           05  BOOK-SYM OCCURS 40 TIMES
019700                   INDEXED BY SYM-X.
019800               10  BOOK-SYM-ID        PIC X(10).
019900               10  BOOK-MKT-TYPE      PIC 9(1).
020000               10  BOOK-LVL-COUNT     PIC S9(4) COMP-5.
020100               10  BOOK-LVL OCCURS 30 TIMES
020200                       INDEXED BY LVL-X.
020300                   15  LVL-PRICE         PIC S9(7)V9(8).
020400                   15  LVL-BUY-TOTAL     PIC S9(7)V9(8).
020500                   15  LVL-SELL-TOTAL    PIC S9(7)V9(8).
020600                   15  LVL-SRC-COUNT     PIC S9(4) COMP-5.
020700                   15  LVL-SRC OCCURS 8 TIMES
020800                           INDEXED BY SRC-X.
020900                       20  SRC-ID           PIC X(8).
021000                       20  SRC-BUY-QTY       PIC S9(7)V9(8).
021100                       20  SRC-SELL-QTY      PIC S9(7)V9(8).
021200           05  FILLER                   PIC X(4).
021300*****************************************************************
021400*  LADDER SORT WORK AREA -- ONE ROW PER PRICE LEVEL OF THE      *
021500*  SYMBOL CURRENTLY BEING QUOTED, REBUILT FOR EVERY SYMBOL      *
021600*****************************************************************
021700       01  LADDER-ROW-NUM         PIC S9(4) COMP-5 VALUE ZERO.
021800       01  LADDER-WORK.
021900           05  LADDER-ENTRY OCCURS 30 TIMES
022000                   ASCENDING KEY IS LADD-SORT-PRICE
022100                   INDEXED BY LADD-X.
022200               10  LADD-SORT-PRICE       PIC S9(7)V9(8).
022300               10  LADD-PRICE            PIC S9(7)V9(8).
022400               10  LADD-QTY              PIC S9(7)V9(8).
022500       01  LADDER-SORT-DESC REDEFINES LADDER-WORK.
022600           05  LADDER-ENTRY-D OCCURS 30 TIMES.
022700               10  LADD-SORT-PRICE-D     PIC S9(7)V9(8).
022800               10  FILLER                   PIC X(30).
022900       01  LADDER-ROW-SAVE            PIC X(45).
023000*****************************************************************
023100*  ORDER-FREQUENCY ROLLING WINDOW -- 5-SECOND WINDOW, KEPT AS   *
023200*  A SMALL QUEUE OF ACCEPTED-ORDER TIMESTAMPS (TRADE CLOCK      *
023300*  TICKS, NOT WALL-CLOCK -- SEE NON-GOALS).                     *
023400*****************************************************************
023500       01  FREQ-WINDOW.
023600           05  FREQ-ENTRY OCCURS 200 TIMES
023700                   INDEXED BY FREQ-X.
023800               10  FREQ-TICK             PIC S9(9) COMP-5.
023900           05  FILLER                   PIC X(4).
024000       01  CLOCK-TICK             PIC S9(9) COMP-5 VALUE ZERO.
024100*****************************************************************
024200*  PER-SYMBOL QUOTE STATISTICS (QUOTE MANAGER)                  *
024300*****************************************************************
024400       01  QUOTE-STATS.
024500           05  QS-TOTAL           PIC S9(7) COMP-5 VALUE ZERO.
024600         05  QS-BUY-COUNT         PIC S9(7) COMP-5 VALUE ZERO.
024700        05  QS-SELL-COUNT         PIC S9(7) COMP-5 VALUE ZERO.
024800           05  FILLER                PIC X(4).
024900*****************************************************************
025000*  BEST BID / BEST ASK AND ANALYTICS WORK AREA FOR THE SYMBOL   *
025100*  CURRENTLY BEING QUOTED                                       *
025200*****************************************************************
025300       01  QUOTE-WORK.
025400           05  BEST-BID-FOUND        PIC X VALUE "N".
025500               88  HAVE-BEST-BID      VALUE "Y".
025600           05  BEST-ASK-FOUND        PIC X VALUE "N".
025700               88  HAVE-BEST-ASK      VALUE "Y".
025800           05  BEST-BID-PRICE        PIC S9(7)V9(8).
025900           05  BEST-BID-QTY          PIC S9(7)V9(8).
026000           05  BEST-ASK-PRICE        PIC S9(7)V9(8).
026100           05  BEST-ASK-QTY          PIC S9(7)V9(8).
026200           05  RAW-SPREAD            PIC S9(7)V9(8).
026300           05  EFF-SPREAD            PIC S9(3)V9(8).
026400           05  MID-PRICE             PIC S9(7)V9(8).
026500           05  PIP-SIZE             PIC S9(3)V9(8) VALUE ZERO.
026600           05  PIP-SPREAD            PIC S9(3)V9(4).
026700         05  LADDER-DEPTH         PIC S9(4) COMP-5 VALUE ZERO.
026800           05  FILLER                 PIC X(4).
026900*****************************************************************
027000*  RISK-CHECK WORK AREA                                         *
027100*****************************************************************
027200       01  RISK-WORK.
027300           05  CHECK-PRICE           PIC S9(7)V9(8).
027400           05  CHECK-QTY             PIC S9(7)V9(8).
027500           05  CHECK-AMOUNT          PIC S9(11)V9(4).
027600           05  CHECK-SYMBOL          PIC X(10).
027700           05  CHECK-SIDE            PIC 9(1).
027800           05  CHECK-LEVEL           PIC 9(2).
027900           05  CHECK-SPREAD          PIC S9(3)V9(8).
028000           05  CHECK-HAS-SPREAD      PIC X VALUE "N".
028100               88  CHECK-SPREAD-PRESENT VALUE "Y".
028200           05  RULE-PASSED-SW        PIC X VALUE "Y".
028300               88  RULE-PASSED         VALUE "Y".
028400               88  RULE-BLOCKED        VALUE "N".
028500           05  RULE-TYPE             PIC X(28).
028600           05  RULE-REASON           PIC X(40).
028700           05  FILLER                   PIC X(4).
028800*****************************************************************
028900*  FREE-TEXT DETAIL LINE BUILT FOR THE AUDIT EVENT RECORD       *
029000*****************************************************************
029100       01  AUDIT-DETAIL-LINE.
029200           05  AUDIT-DETAIL          PIC X(60).
029300           05  FILLER                   PIC X(4).
029400       PROCEDURE DIVISION.
029500*****************************************************************
029600*  MAIN LINE                                                    *
029700*****************************************************************
029800       START-MKQUOTE.
029900           PERFORM A100-INITIALIZE.
030000           PERFORM B100-READ-QUOTE-FEED THRU B100-EXIT
030100               UNTIL QF-EOF.
030200           PERFORM B800-WRITE-ALL-SNAPSHOTS.
030300           PERFORM C100-QUOTE-ALL-SYMBOLS.
030400           PERFORM Z900-FINISH.
030500           STOP RUN.
030600*****************************************************************
030700*  A100  --  OPEN FILES, PRIME SWITCHES, LOAD RUN DATE          *
030800*****************************************************************
030900       A100-INITIALIZE.
031000           ACCEPT RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
031100           OPEN INPUT  QUOTE-FEED-FILE.
031200           OPEN OUTPUT QUOTE-OUT-FILE.
031300           OPEN OUTPUT BOOK-SNAP-FILE.
031400           OPEN OUTPUT RISK-LOG-FILE.
031500           OPEN OUTPUT AUDIT-OUT-FILE.
031600           MOVE "N" TO QF-EOF-SW.
031700           MOVE ZERO TO SYM-COUNT.
031800           MOVE ZERO TO CLOCK-TICK.
031900           MOVE ZERO TO FREQ-COUNT.
032000           MOVE "SYSTEM-SNAPSHOT" TO AE-EVENT-TYPE.
032100           MOVE SPACES TO AE-SYMBOL AE-QUOTE-ID.
032200           MOVE "MKQUOTE RUN STARTED" TO AUDIT-DETAIL.
032300           PERFORM H100-WRITE-AUDIT-EVENT.
032400*****************************************************************
032500*  UNIT 1 -- ORDER BOOK BUILDER                                 *
032600*****************************************************************
032700       B100-READ-QUOTE-FEED.
032800           READ QUOTE-FEED-FILE
032900               AT END
033000                   MOVE "Y" TO QF-EOF-SW
033100                   GO TO B100-EXIT
033200           END-READ.
033300           PERFORM B200-FIND-OR-ADD-BOOK.
033400       B100-EXIT.
033500           EXIT.
033600*****************************************************************
033700*  B200 -- LOCATE SYMBOL'S BOOK, OR OPEN A NEW ONE              *
033800*****************************************************************
033900       B200-FIND-OR-ADD-BOOK.
034000           MOVE ZERO TO SYM-IX.
034100           SET SYM-X TO 1.
034200           SEARCH BOOK-SYM
034300               AT END
034400                   PERFORM B210-ADD-NEW-BOOK
034500               WHEN BOOK-SYM-ID (SYM-X) = QF-SYMBOL
034600                   MOVE SYM-X TO SYM-IX
034700           END-SEARCH.
034800           IF SYM-IX = ZERO
034900               MOVE SYM-COUNT TO SYM-IX
035000           END-IF.
035100           PERFORM B300-FIND-OR-ADD-LEVEL.
035200*****************************************************************
035300*  B210 -- NO BOOK YET FOR THIS SYMBOL, OPEN ONE                *
035400*****************************************************************
035500       B210-ADD-NEW-BOOK.
035600           ADD 1 TO SYM-COUNT.
035700           SET SYM-X TO SYM-COUNT.
035800           MOVE QF-SYMBOL TO BOOK-SYM-ID (SYM-X).
035900           MOVE QF-MARKET-TYPE TO BOOK-MKT-TYPE (SYM-X).
036000           MOVE ZERO TO BOOK-LVL-COUNT (SYM-X).
036100*****************************************************************
036200*  B300 -- LOCATE THE PRICE LEVEL WITHIN THE SYMBOL'S BOOK, OR  *
036300*  OPEN A NEW LEVEL, THEN POST THE QUANTITY                     *
036400*****************************************************************
036500       B300-FIND-OR-ADD-LEVEL.
036600           MOVE ZERO TO LVL-IX.
036700           SET LVL-X TO 1.
036800           MOVE BOOK-LVL-COUNT (SYM-X) TO LVL-COUNT.
036900           SEARCH BOOK-LVL (SYM-X)
037000               AT END
037100                   PERFORM B310-ADD-NEW-LEVEL
037200               WHEN LVL-PRICE (SYM-X, LVL-X) = QF-PRICE
037300                   MOVE LVL-X TO LVL-IX
037400           END-SEARCH.
037500           IF LVL-IX = ZERO
037600               MOVE BOOK-LVL-COUNT (SYM-X) TO LVL-IX
037700           END-IF.
037800           PERFORM B400-POST-LEVEL-QTY.
037900*****************************************************************
038000*  B310 -- NO LEVEL YET AT THIS PRICE, OPEN ONE                 *
038100*****************************************************************
038200       B310-ADD-NEW-LEVEL.
038300           ADD 1 TO BOOK-LVL-COUNT (SYM-X).
038400           SET LVL-X TO BOOK-LVL-COUNT (SYM-X).
038500           MOVE QF-PRICE TO LVL-PRICE (SYM-X, LVL-X).
038600           MOVE ZERO TO LVL-BUY-TOTAL (SYM-X, LVL-X).
038700           MOVE ZERO TO LVL-SELL-TOTAL (SYM-X, LVL-X).
038800           MOVE ZERO TO LVL-SRC-COUNT (SYM-X, LVL-X).
038900*****************************************************************
039000*  B400 -- POST THE INBOUND QUANTITY TO THE LEVEL TOTAL AND TO  *
039100*  THE CONTRIBUTING SOURCE'S OWN QUANTITY AT THE LEVEL          *
039200*****************************************************************
039300       B400-POST-LEVEL-QTY.
039400           IF QF-SIDE-BUY
039500         ADD QF-QUANTITY TO LVL-BUY-TOTAL (SYM-X, LVL-X)
039600           ELSE
039700        ADD QF-QUANTITY TO LVL-SELL-TOTAL (SYM-X, LVL-X)
039800           END-IF.
039900           PERFORM B500-FIND-OR-ADD-SOURCE.
040000*****************************************************************
040100*  B500 -- LOCATE THE SOURCE ROW AT THIS LEVEL, OR OPEN ONE,    *
040200*  THEN POST THE SOURCE'S SIDE QUANTITY                         *
040300*****************************************************************
040400       B500-FIND-OR-ADD-SOURCE.
040500           MOVE ZERO TO SRC-IX.
040600           SET SRC-X TO 1.
040700      MOVE LVL-SRC-COUNT (SYM-X, LVL-X) TO SRC-COUNT.
040800           SEARCH LVL-SRC (SYM-X, LVL-X)
040900               AT END
041000                   PERFORM B510-ADD-NEW-SOURCE
041100        WHEN SRC-ID (SYM-X, LVL-X, SRC-X) = QF-SOURCE
041200                   MOVE SRC-X TO SRC-IX
041300           END-SEARCH.
041400           IF SRC-IX = ZERO
041500          MOVE LVL-SRC-COUNT (SYM-X, LVL-X) TO SRC-IX
041600           END-IF.
041700           IF QF-SIDE-BUY
041800               ADD QF-QUANTITY TO
041900                   SRC-BUY-QTY (SYM-X, LVL-X, SRC-IX)
042000           ELSE
042100               ADD QF-QUANTITY TO
042200                  SRC-SELL-QTY (SYM-X, LVL-X, SRC-IX)
042300           END-IF.
042400*****************************************************************
042500*  B510 -- NO SOURCE ROW YET AT THIS LEVEL, OPEN ONE            *
042600*****************************************************************
042700       B510-ADD-NEW-SOURCE.
042800           ADD 1 TO LVL-SRC-COUNT (SYM-X, LVL-X).
042900           SET SRC-X TO LVL-SRC-COUNT (SYM-X, LVL-X).
043000      MOVE QF-SOURCE TO SRC-ID (SYM-X, LVL-X, SRC-X).
043100      MOVE ZERO TO SRC-BUY-QTY (SYM-X, LVL-X, SRC-X).
043200     MOVE ZERO TO SRC-SELL-QTY (SYM-X, LVL-X, SRC-X).
043300*****************************************************************
043400*  B800 -- WRITE ONE BOOK-SNAPSHOT ROW PER SYMBOL / LEVEL /     *
043500*  SOURCE / SIDE-WITH-QUANTITY, ONCE THE FEED IS EXHAUSTED      *
043600*****************************************************************
043700       B800-WRITE-ALL-SNAPSHOTS.
043800           SET SYM-X TO 1.
043900           PERFORM B801-SNAPSHOT-ONE-SYMBOL SYM-COUNT TIMES.
044000*****************************************************************
044100*  B801 -- DRIVE THE LEVEL LOOP FOR ONE SYMBOL, THEN STEP TO    *
044200*  THE NEXT SYMBOL INDEX                                        *
044300*****************************************************************
044400       B801-SNAPSHOT-ONE-SYMBOL.
044500           MOVE BOOK-LVL-COUNT (SYM-X) TO LVL-COUNT.
044600           SET LVL-X TO 1.
044700           PERFORM B802-SNAPSHOT-ONE-LEVEL LVL-COUNT TIMES.
044800           SET SYM-X UP BY 1.
044900*****************************************************************
045000*  B802 -- DRIVE THE SOURCE LOOP FOR ONE LEVEL, THEN STEP TO    *
045100*  THE NEXT LEVEL INDEX                                         *
045200*****************************************************************
045300       B802-SNAPSHOT-ONE-LEVEL.
045400           MOVE LVL-SRC-COUNT (SYM-X, LVL-X) TO
045500               SRC-COUNT.
045600           SET SRC-X TO 1.
045700           PERFORM B810-WRITE-SNAPSHOT-ROW SRC-COUNT TIMES.
045800           SET LVL-X UP BY 1.
045900*****************************************************************
046000*  B810 -- EMIT THE BUY AND/OR SELL SNAPSHOT ROW FOR ONE        *
046100*  SYMBOL/LEVEL/SOURCE CELL, THEN STEP TO THE NEXT SOURCE INDEX *
046200*****************************************************************
046300       B810-WRITE-SNAPSHOT-ROW.
046400           IF SRC-BUY-QTY (SYM-X, LVL-X, SRC-X)
046500                       NOT = ZERO
046600               MOVE BOOK-SYM-ID (SYM-X) TO BS-SYMBOL
046700               MOVE BOOK-MKT-TYPE (SYM-X) TO BS-MARKET-TYPE
046800               MOVE SRC-ID (SYM-X, LVL-X, SRC-X)
046900                   TO BS-SOURCE
047000               MOVE 1 TO BS-SIDE
047100               MOVE LVL-PRICE (SYM-X, LVL-X) TO BS-PRICE
047200               MOVE SRC-BUY-QTY (SYM-X, LVL-X, SRC-X)
047300                   TO BS-QUANTITY
047400               WRITE BOOK-SNAP-REC
047500           END-IF.
047600           IF SRC-SELL-QTY (SYM-X, LVL-X, SRC-X)
047700                       NOT = ZERO
047800               MOVE BOOK-SYM-ID (SYM-X) TO BS-SYMBOL
047900               MOVE BOOK-MKT-TYPE (SYM-X) TO BS-MARKET-TYPE
048000               MOVE SRC-ID (SYM-X, LVL-X, SRC-X)
048100                   TO BS-SOURCE
048200               MOVE 2 TO BS-SIDE
048300               MOVE LVL-PRICE (SYM-X, LVL-X) TO BS-PRICE
048400              MOVE SRC-SELL-QTY (SYM-X, LVL-X, SRC-X)
048500                   TO BS-QUANTITY
048600               WRITE BOOK-SNAP-REC
048700           END-IF.
048800           SET SRC-X UP BY 1.
048900*****************************************************************
049000*  UNIT 2 -- QUOTE ENGINE AND QUOTE MANAGER                     *
049100*****************************************************************
049200       C100-QUOTE-ALL-SYMBOLS.
049300           SET SYM-X TO 1.
049400           PERFORM C110-QUOTE-ONE-SYMBOL SYM-COUNT TIMES.
049500*****************************************************************
049600*  C110 -- QUOTE ONE SYMBOL: BEST BID/ASK, ANALYTICS, LADDER    *
049700*****************************************************************
049800       C110-QUOTE-ONE-SYMBOL.
049900       MOVE ZERO TO QS-TOTAL QS-BUY-COUNT QS-SELL-COUNT.
050000           PERFORM C120-FIND-BEST-BID-ASK.
050100           IF HAVE-BEST-BID AND HAVE-BEST-ASK
050200               PERFORM C200-CALC-SPREAD
050300               PERFORM C300-EMIT-BEST-QUOTES
050400               PERFORM C500-CALC-MID-AND-PIP
050500               PERFORM C400-EMIT-LADDER
050600           ELSE
050700               MOVE "SYSTEM-SNAPSHOT" TO AE-EVENT-TYPE
050800               MOVE BOOK-SYM-ID (SYM-X) TO AE-SYMBOL
050900               MOVE SPACES TO AE-QUOTE-ID
051000               MOVE "SKIPPED -- INSUFFICIENT LIQUIDITY" TO
051100                   AUDIT-DETAIL
051200               PERFORM H100-WRITE-AUDIT-EVENT
051300           END-IF.
051400           SET SYM-X UP BY 1.
051500*****************************************************************
051600*  C120 -- BEST BID = HIGHEST PRICE WITH BUY TOTAL > 0          *
051700*          BEST ASK = LOWEST  PRICE WITH SELL TOTAL > 0         *
051800*****************************************************************
051900       C120-FIND-BEST-BID-ASK.
052000           MOVE "N" TO BEST-BID-FOUND.
052100           MOVE "N" TO BEST-ASK-FOUND.
052200           MOVE BOOK-LVL-COUNT (SYM-X) TO LVL-COUNT.
052300           SET LVL-X TO 1.
052400           PERFORM C125-SCAN-ONE-LEVEL LVL-COUNT TIMES.
052500*****************************************************************
052600*  C125 -- TEST ONE LEVEL FOR BEST-BID/BEST-ASK CANDIDACY,      *
052700*  THEN STEP TO THE NEXT LEVEL INDEX                            *
052800*****************************************************************
052900       C125-SCAN-ONE-LEVEL.
053000           IF LVL-BUY-TOTAL (SYM-X, LVL-X) > ZERO
053100               IF NOT HAVE-BEST-BID
053200                  OR LVL-PRICE (SYM-X, LVL-X)
053300                          > BEST-BID-PRICE
053400                   MOVE LVL-PRICE (SYM-X, LVL-X)
053500                       TO BEST-BID-PRICE
053600                   MOVE LVL-BUY-TOTAL (SYM-X, LVL-X)
053700                       TO BEST-BID-QTY
053800                   MOVE "Y" TO BEST-BID-FOUND
053900               END-IF
054000           END-IF.
054100           IF LVL-SELL-TOTAL (SYM-X, LVL-X) > ZERO
054200               IF NOT HAVE-BEST-ASK
054300                  OR LVL-PRICE (SYM-X, LVL-X)
054400                          < BEST-ASK-PRICE
054500                   MOVE LVL-PRICE (SYM-X, LVL-X)
054600                       TO BEST-ASK-PRICE
054700                  MOVE LVL-SELL-TOTAL (SYM-X, LVL-X)
054800                       TO BEST-ASK-QTY
054900                   MOVE "Y" TO BEST-ASK-FOUND
055000               END-IF
055100           END-IF.
055200           SET LVL-X UP BY 1.
055300*****************************************************************
055400*  C200 -- RAW SPREAD, EFFECTIVE SPREAD WITH BUFFER FLOOR       *
055500*****************************************************************
055600       C200-CALC-SPREAD.
055700           COMPUTE RAW-SPREAD =
055800               BEST-ASK-PRICE - BEST-BID-PRICE.
055900           IF RAW-SPREAD > ZERO
056000               MOVE RAW-SPREAD TO EFF-SPREAD
056100           ELSE
056200               MOVE RC-SPREAD-BUFFER TO EFF-SPREAD
056300           END-IF.
056400*****************************************************************
056500*  C300 -- EMIT THE BEST BID AND BEST ASK QUOTES AT LEVEL 0     *
056600*****************************************************************
056700       C300-EMIT-BEST-QUOTES.
056800           MOVE BOOK-SYM-ID (SYM-X) TO CHECK-SYMBOL.
056900           MOVE 1 TO CHECK-SIDE.
057000           MOVE BEST-BID-PRICE TO CHECK-PRICE.
057100           MOVE BEST-BID-QTY TO CHECK-QTY.
057200           MOVE ZERO TO CHECK-LEVEL.
057300           MOVE EFF-SPREAD TO CHECK-SPREAD.
057400           MOVE "Y" TO CHECK-HAS-SPREAD.
057500           PERFORM E100-PRETRADE-CHECK.
057600           IF RULE-PASSED
057700               PERFORM C310-WRITE-QUOTE-OUT
057800           END-IF.
057900           MOVE BOOK-SYM-ID (SYM-X) TO CHECK-SYMBOL.
058000           MOVE 2 TO CHECK-SIDE.
058100           MOVE BEST-ASK-PRICE TO CHECK-PRICE.
058200           MOVE BEST-ASK-QTY TO CHECK-QTY.
058300           MOVE ZERO TO CHECK-LEVEL.
058400           MOVE EFF-SPREAD TO CHECK-SPREAD.
058500           MOVE "Y" TO CHECK-HAS-SPREAD.
058600           PERFORM E100-PRETRADE-CHECK.
058700           IF RULE-PASSED
058800               PERFORM C310-WRITE-QUOTE-OUT
058900           END-IF.
059000*****************************************************************
059100*  C310 -- BUILD AND WRITE ONE QUOTE-OUT RECORD, POST STATS     *
059200*****************************************************************
059300       C310-WRITE-QUOTE-OUT.
059400           PERFORM C600-NEXT-QUOTE-ID.
059500           MOVE QUOTE-ID-OUT TO QO-QUOTE-ID.
059600           MOVE CHECK-SYMBOL TO QO-SYMBOL.
059700           MOVE BOOK-MKT-TYPE (SYM-X) TO QO-MARKET-TYPE.
059800           MOVE CHECK-SIDE TO QO-SIDE.
059900           MOVE CHECK-LEVEL TO QO-LEVEL.
060000           MOVE CHECK-PRICE TO QO-PRICE.
060100           MOVE CHECK-QTY TO QO-QUANTITY.
060200           IF CHECK-HAS-SPREAD
060300               MOVE CHECK-SPREAD TO QO-SPREAD
060400           ELSE
060500               MOVE ZERO TO QO-SPREAD
060600           END-IF.
060700           MOVE "ENGINE" TO QO-SOURCE.
060800           WRITE QUOTE-OUT-REC.
060900           PERFORM C650-POST-QUOTE-STATS.
061000           MOVE "TRADE-EXECUTED" TO AE-EVENT-TYPE.
061100           MOVE CHECK-SYMBOL TO AE-SYMBOL.
061200           MOVE QUOTE-ID-OUT TO AE-QUOTE-ID.
061300          MOVE "QUOTE ACCEPTED AND PUBLISHED" TO AUDIT-DETAIL.
061400           PERFORM H100-WRITE-AUDIT-EVENT.
061500*****************************************************************
061600*  C400 -- LADDER QUOTES: BUY SIDE DESCENDING BY PRICE, SELL    *
061700*  SIDE ASCENDING BY PRICE, UP TO THE CONFIGURED DEPTH          *
061800*****************************************************************
061900       C400-EMIT-LADDER.
062000           MOVE RC-MAX-LEVEL-DEVIATION TO LADDER-DEPTH.
062100           PERFORM C410-BUILD-LADDER-BUY.
062200           PERFORM C420-EMIT-LADDER-SIDE.
062300           PERFORM C430-BUILD-LADDER-SELL.
062400           PERFORM C420-EMIT-LADDER-SIDE.
062500*****************************************************************
062600*  C410 -- COPY BUY-SIDE LEVELS INTO THE SORT WORK AREA,        *
062700*  SORT-KEY NEGATED SO ASCENDING SORT GIVES DESCENDING PRICE    *
062800*****************************************************************
062900       C410-BUILD-LADDER-BUY.
063000           MOVE ZERO TO LADDER-ROW-NUM.
063100           MOVE BOOK-LVL-COUNT (SYM-X) TO LVL-COUNT.
063200           SET LVL-X TO 1.
063300           PERFORM C415-COPY-ONE-BUY-LEVEL LVL-COUNT TIMES.
063400           PERFORM C440-SORT-LADDER-ROWS.
063500           MOVE 1 TO CHECK-SIDE.
063600*****************************************************************
063700*  C415 -- COPY ONE BUY LEVEL TO THE LADDER WORK ROW, THEN      *
063800*  STEP TO THE NEXT LEVEL INDEX                                 *
063900*****************************************************************
064000       C415-COPY-ONE-BUY-LEVEL.
064100           IF LVL-BUY-TOTAL (SYM-X, LVL-X) > ZERO
064200               ADD 1 TO LADDER-ROW-NUM
064300               SET LADD-X TO LADDER-ROW-NUM
064400               COMPUTE LADD-SORT-PRICE (LADD-X) =
064500                   ZERO - LVL-PRICE (SYM-X, LVL-X)
064600               MOVE LVL-PRICE (SYM-X, LVL-X)
064700                   TO LADD-PRICE (LADD-X)
064800               MOVE LVL-BUY-TOTAL (SYM-X, LVL-X)
064900                   TO LADD-QTY (LADD-X)
065000           END-IF.
065100           SET LVL-X UP BY 1.
065200*****************************************************************
065300*  C430 -- COPY SELL-SIDE LEVELS, ASCENDING BY PRICE AS-IS      *
065400*****************************************************************
065500       C430-BUILD-LADDER-SELL.
065600           MOVE ZERO TO LADDER-ROW-NUM.
065700           MOVE BOOK-LVL-COUNT (SYM-X) TO LVL-COUNT.
065800           SET LVL-X TO 1.
065900           PERFORM C435-COPY-ONE-SELL-LEVEL LVL-COUNT TIMES.
066000           PERFORM C440-SORT-LADDER-ROWS.
066100           MOVE 2 TO CHECK-SIDE.
066200*****************************************************************
066300*  C435 -- COPY ONE SELL LEVEL TO THE LADDER WORK ROW, THEN     *
066400*  STEP TO THE NEXT LEVEL INDEX                                 *
066500*****************************************************************
066600       C435-COPY-ONE-SELL-LEVEL.
066700           IF LVL-SELL-TOTAL (SYM-X, LVL-X) > ZERO
066800               ADD 1 TO LADDER-ROW-NUM
066900               SET LADD-X TO LADDER-ROW-NUM
067000               MOVE LVL-PRICE (SYM-X, LVL-X)
067100                   TO LADD-SORT-PRICE (LADD-X)
067200               MOVE LVL-PRICE (SYM-X, LVL-X)
067300                   TO LADD-PRICE (LADD-X)
067400               MOVE LVL-SELL-TOTAL (SYM-X, LVL-X)
067500                   TO LADD-QTY (LADD-X)
067600           END-IF.
067700           SET LVL-X UP BY 1.
067800*****************************************************************
067900*  C440 -- ASCENDING BUBBLE SORT OF THE LADDER WORK TABLE ON    *
068000*  THE SORT-KEY FIELD (NO SORT VERB -- TABLE IS IN MEMORY ONLY) *
068100*****************************************************************
068200       C440-SORT-LADDER-ROWS.
068300           IF LADDER-ROW-NUM > 1
068400               MOVE 1 TO SORT-IX
068500             PERFORM C441-SORT-OUTER-PASS LADDER-ROW-NUM TIMES
068600           END-IF.
068700*****************************************************************
068800*  C441 -- ONE OUTER BUBBLE-SORT PASS, THEN STEP SORT-IX     *
068900*****************************************************************
069000       C441-SORT-OUTER-PASS.
069100           MOVE 1 TO SORT-IX2.
069200         PERFORM C442-SORT-INNER-COMPARE LADDER-ROW-NUM TIMES.
069300           ADD 1 TO SORT-IX.
069400*****************************************************************
069500*  C442 -- COMPARE/SWAP ONE ADJACENT PAIR, THEN STEP SORT-IX2*
069600*****************************************************************
069700       C442-SORT-INNER-COMPARE.
069800           IF SORT-IX2 < LADDER-ROW-NUM
069900               SET LADD-X TO SORT-IX2
070000               PERFORM C450-SWAP-IF-OUT-OF-ORDER
070100           END-IF.
070200           ADD 1 TO SORT-IX2.
070300*****************************************************************
070400*  C450 -- SWAP TWO ADJACENT LADDER ROWS WHEN OUT OF ORDER      *
070500*****************************************************************
070600       C450-SWAP-IF-OUT-OF-ORDER.
070700           SET LADD-X TO SORT-IX2.
070800           IF LADD-SORT-PRICE (SORT-IX2) >
070900                   LADD-SORT-PRICE (SORT-IX2 + 1)
071000         MOVE LADDER-ENTRY (SORT-IX2) TO LADDER-ROW-SAVE
071100               MOVE LADDER-ENTRY (SORT-IX2 + 1)
071200                   TO LADDER-ENTRY (SORT-IX2)
071300               MOVE LADDER-ROW-SAVE
071400                   TO LADDER-ENTRY (SORT-IX2 + 1)
071500           END-IF.
071600*****************************************************************
071700*  C420 -- EMIT UP TO THE CONFIGURED DEPTH OF LADDER ROWS FOR   *
071800*  WHICHEVER SIDE CHECK-SIDE NOW NAMES, NO SPREAD ON LADDER  *
071900*  LEVELS                                                       *
072000*****************************************************************
072100       C420-EMIT-LADDER-SIDE.
072200           MOVE "N" TO CHECK-HAS-SPREAD.
072300           SET LADD-X TO 1.
072400           MOVE ZERO TO CHECK-LEVEL.
072500           IF RC-MAX-LEVEL-DEVIATION = ZERO
072600               MOVE LADDER-ROW-NUM TO LADDER-DEPTH
072700           ELSE
072800               MOVE RC-MAX-LEVEL-DEVIATION TO LADDER-DEPTH
072900           END-IF.
073000        PERFORM C425-EMIT-ONE-LADDER-ROW LADDER-ROW-NUM TIMES.
073100*****************************************************************
073200*  C425 -- EMIT ONE LADDER ROW IF WITHIN DEPTH, THEN STEP       *
073300*  LADD-X                                                    *
073400*****************************************************************
073500       C425-EMIT-ONE-LADDER-ROW.
073600           IF CHECK-LEVEL < LADDER-DEPTH
073700               MOVE BOOK-SYM-ID (SYM-X) TO CHECK-SYMBOL
073800               MOVE LADD-PRICE (LADD-X) TO CHECK-PRICE
073900               MOVE LADD-QTY (LADD-X) TO CHECK-QTY
074000               PERFORM E100-PRETRADE-CHECK
074100               IF RULE-PASSED
074200                   PERFORM C310-WRITE-QUOTE-OUT
074300               END-IF
074400               ADD 1 TO CHECK-LEVEL
074500           END-IF.
074600           SET LADD-X UP BY 1.
074700*****************************************************************
074800*  C500 -- MID PRICE AND PIP SPREAD, BOTH HALF-UP ROUNDED       *
074900*****************************************************************
075000       C500-CALC-MID-AND-PIP.
075100           COMPUTE MID-PRICE ROUNDED =
075200               (BEST-BID-PRICE + BEST-ASK-PRICE) / 2.
075300           IF PIP-SIZE NOT = ZERO
075400               COMPUTE PIP-SPREAD ROUNDED =
075500                   EFF-SPREAD / PIP-SIZE
075600           END-IF.
075700*****************************************************************
075800*  C600 -- NEXT SEQUENCE-DERIVED QUOTE ID, 12 CHARACTERS,       *
075900*  "Q" PREFIX OVER AN 8-DIGIT SEQUENCE, SAME ID SCHEME USED     *
076000*  THROUGHOUT THIS SYSTEM FOR TRADE AND LOG KEYS                *
076100*****************************************************************
076200       C600-NEXT-QUOTE-ID.
076300           ADD 1 TO QUOTE-SEQ.
076400           MOVE QUOTE-SEQ TO ID-BUILD-NUM.
076500           MOVE SPACES TO QUOTE-ID-OUT.
076600           STRING "Q" ID-HI ID-LO DELIMITED BY SIZE
076700               INTO QUOTE-ID-OUT.
076800*****************************************************************
076900*  C650 -- POST QUOTE MANAGER'S PER-SYMBOL QUOTE STATISTICS     *
077000*****************************************************************
077100       C650-POST-QUOTE-STATS.
077200           ADD 1 TO QS-TOTAL.
077300           IF CHECK-SIDE = 1
077400               ADD 1 TO QS-BUY-COUNT
077500           ELSE
077600               ADD 1 TO QS-SELL-COUNT
077700           END-IF.
077800*****************************************************************
077900*  UNIT 4 (PRE-TRADE HALF) -- RISK RULE ENGINE                  *
078000*****************************************************************
078100       E100-PRETRADE-CHECK.
078200           ADD 1 TO CLOCK-TICK.
078300           MOVE "Y" TO RULE-PASSED-SW.
078400           MOVE SPACES TO RULE-TYPE RULE-REASON.
078500           IF RC-RISK-DISABLED
078600               MOVE "RISK-DISABLED" TO RULE-TYPE
078700               MOVE "RISK CHECKS DISABLED" TO RULE-REASON
078800               PERFORM E900-LOG-RISK-CHECK
078900           ELSE
079000               PERFORM E110-CHK-SINGLE-TRADE-AMT
079100              IF RULE-PASSED PERFORM E120-CHK-BLACKLIST END-IF
079200              IF RULE-PASSED PERFORM E130-CHK-WHITELIST END-IF
079300               IF RULE-PASSED PERFORM E140-CHK-LEVEL-DEVIATION
079400                   END-IF
079500           IF RULE-PASSED PERFORM E150-CHK-SPREAD-LIMIT END-IF
079600               IF RULE-PASSED PERFORM E170-CHK-ORDER-FREQUENCY
079700                   END-IF
079800           END-IF.
079900           IF NOT RULE-PASSED
080000               MOVE "TRADE-REJECTED" TO AE-EVENT-TYPE
080100               MOVE CHECK-SYMBOL TO AE-SYMBOL
080200               MOVE SPACES TO AE-QUOTE-ID
080300               MOVE RULE-REASON TO AUDIT-DETAIL
080400               PERFORM H100-WRITE-AUDIT-EVENT
080500           END-IF.
080600       E110-CHK-SINGLE-TRADE-AMT.
080700           COMPUTE CHECK-AMOUNT ROUNDED =
080800               CHECK-PRICE * CHECK-QTY.
080900           MOVE "SINGLE-TRADE-AMOUNT-LIMIT" TO RULE-TYPE.
081000           IF CHECK-AMOUNT > RC-MAX-SINGLE-TRADE-AMT
081100               MOVE "N" TO RULE-PASSED-SW
081200               MOVE "SINGLE TRADE AMOUNT EXCEEDS LIMIT" TO
081300                   RULE-REASON
081400           ELSE
081500               MOVE "WITHIN SINGLE TRADE LIMIT" TO RULE-REASON
081600           END-IF.
081700           PERFORM E900-LOG-RISK-CHECK.
081800       E120-CHK-BLACKLIST.
081900           MOVE "BLACKLIST" TO RULE-TYPE.
082000           MOVE "N" TO RULE-PASSED-SW.
082100           MOVE 1 TO SORT-IX.
082200           PERFORM E125-TEST-ONE-BLACKLIST-ROW RC-BLACKLIST-COUNT
082300               TIMES.
082400           IF RULE-PASSED
082500               MOVE "N" TO RULE-PASSED-SW
082600               MOVE "SYMBOL IS BLACKLISTED" TO RULE-REASON
082700           ELSE
082800               MOVE "Y" TO RULE-PASSED-SW
082900               MOVE "NOT ON BLACKLIST" TO RULE-REASON
083000           END-IF.
083100           PERFORM E900-LOG-RISK-CHECK.
083200*****************************************************************
083300*  E125 -- TEST ONE BLACKLIST ROW, THEN STEP SORT-IX         *
083400*****************************************************************
083500       E125-TEST-ONE-BLACKLIST-ROW.
083600           IF RC-BLACKLIST (SORT-IX) = CHECK-SYMBOL
083700               MOVE "Y" TO RULE-PASSED-SW
083800           END-IF.
083900           ADD 1 TO SORT-IX.
084000       E130-CHK-WHITELIST.
084100           MOVE "WHITELIST" TO RULE-TYPE.
084200           IF RC-WHITELIST-COUNT = ZERO
084300               MOVE "Y" TO RULE-PASSED-SW
084400               MOVE "WHITELIST NOT IN EFFECT" TO RULE-REASON
084500           ELSE
084600               MOVE "N" TO RULE-PASSED-SW
084700               MOVE 1 TO SORT-IX
084800               PERFORM E135-TEST-ONE-WHITELIST-ROW
084900                   RC-WHITELIST-COUNT TIMES
085000               IF RULE-PASSED
085100                   MOVE "ON WHITELIST" TO RULE-REASON
085200               ELSE
085300                 MOVE "SYMBOL NOT ON WHITELIST" TO RULE-REASON
085400               END-IF
085500           END-IF.
085600           PERFORM E900-LOG-RISK-CHECK.
085700*****************************************************************
085800*  E135 -- TEST ONE WHITELIST ROW, THEN STEP SORT-IX         *
085900*****************************************************************
086000       E135-TEST-ONE-WHITELIST-ROW.
086100           IF RC-WHITELIST (SORT-IX) = CHECK-SYMBOL
086200               MOVE "Y" TO RULE-PASSED-SW
086300           END-IF.
086400           ADD 1 TO SORT-IX.
086500       E140-CHK-LEVEL-DEVIATION.
086600           MOVE "LEVEL-DEVIATION" TO RULE-TYPE.
086700           IF CHECK-LEVEL > RC-MAX-LEVEL-DEVIATION
086800               MOVE "N" TO RULE-PASSED-SW
086900               MOVE "LADDER LEVEL EXCEEDS MAX DEVIATION" TO
087000                   RULE-REASON
087100           ELSE
087200               MOVE "Y" TO RULE-PASSED-SW
087300              MOVE "WITHIN MAX LEVEL DEVIATION" TO RULE-REASON
087400           END-IF.
087500           PERFORM E900-LOG-RISK-CHECK.
087600       E150-CHK-SPREAD-LIMIT.
087700           MOVE "SPREAD-LIMIT" TO RULE-TYPE.
087800           IF CHECK-SPREAD-PRESENT
087900                   AND CHECK-SPREAD > RC-MAX-SPREAD
088000               MOVE "N" TO RULE-PASSED-SW
088100               MOVE "QUOTED SPREAD EXCEEDS MAX SPREAD" TO
088200                   RULE-REASON
088300           ELSE
088400               MOVE "Y" TO RULE-PASSED-SW
088500               MOVE "WITHIN MAX SPREAD" TO RULE-REASON
088600           END-IF.
088700           PERFORM E900-LOG-RISK-CHECK.
088800       E170-CHK-ORDER-FREQUENCY.
088900           MOVE "ORDER-FREQUENCY" TO RULE-TYPE.
089000           PERFORM E175-PURGE-OLD-FREQ-ENTRIES.
089100           IF FREQ-COUNT >= RC-MAX-ORDERS-PER-WINDOW
089200               MOVE "N" TO RULE-PASSED-SW
089300               MOVE "ORDER FREQUENCY WINDOW EXCEEDED" TO
089400                   RULE-REASON
089500           ELSE
089600               MOVE "Y" TO RULE-PASSED-SW
089700           MOVE "WITHIN ORDER FREQUENCY WINDOW" TO RULE-REASON
089800               ADD 1 TO FREQ-COUNT
089900               SET FREQ-X TO FREQ-COUNT
090000               MOVE CLOCK-TICK TO FREQ-TICK (FREQ-X)
090100           END-IF.
090200           PERFORM E900-LOG-RISK-CHECK.
090300*****************************************************************
090400*  E175 -- DROP WINDOW ENTRIES OLDER THAN 5 CLOCK TICKS         *
090500*  (THE CLOCK ADVANCES ONE TICK PER PRE-TRADE CHECK ATTEMPT,    *
090600*  SEE NON-GOALS ON WALL-CLOCK EXPIRY)                          *
090700*****************************************************************
090800       E175-PURGE-OLD-FREQ-ENTRIES.
090900           MOVE ZERO TO FREQ-IX.
091000           SET FREQ-X TO 1.
091100           PERFORM E176-TEST-ONE-FREQ-ENTRY FREQ-COUNT TIMES.
091200           MOVE FREQ-IX TO FREQ-COUNT.
091300*****************************************************************
091400*  E176 -- KEEP ONE FREQUENCY-WINDOW ENTRY IF STILL RECENT,     *
091500*  THEN STEP FREQ-X                                          *
091600*****************************************************************
091700       E176-TEST-ONE-FREQ-ENTRY.
091800           IF CLOCK-TICK - FREQ-TICK (FREQ-X) < 5
091900               ADD 1 TO FREQ-IX
092000               MOVE FREQ-TICK (FREQ-X) TO
092100                   FREQ-TICK (FREQ-IX)
092200           END-IF.
092300           SET FREQ-X UP BY 1.
092400*****************************************************************
092500*  E900 -- APPEND ONE RISK-LOG-RECORD FOR THE RULE JUST RUN     *
092600*****************************************************************
092700       E900-LOG-RISK-CHECK.
092800           ADD 1 TO LOG-SEQ.
092900           MOVE LOG-SEQ TO ID-BUILD-NUM.
093000           STRING "L" ID-HI ID-LO DELIMITED BY SIZE
093100               INTO LOG-ID-OUT.
093200           MOVE LOG-ID-OUT TO RL-LOG-ID.
093300           MOVE QUOTE-ID-OUT TO RL-TRADE-ID.
093400           MOVE CHECK-SYMBOL TO RL-SYMBOL.
093500           MOVE CHECK-SIDE TO RL-SIDE.
093600           MOVE CHECK-PRICE TO RL-PRICE.
093700           MOVE CHECK-QTY TO RL-QUANTITY.
093800       COMPUTE RL-AMOUNT ROUNDED = CHECK-PRICE * CHECK-QTY.
093900           MOVE RULE-TYPE TO RL-RULE-TYPE.
094000           MOVE RULE-REASON TO RL-REASON.
094100           IF RULE-PASSED
094200               MOVE "Y" TO RL-PASSED
094300           ELSE
094400               MOVE "N" TO RL-PASSED
094500           END-IF.
094600           WRITE RISK-LOG-REC.
094700*****************************************************************
094800*  UNIT 6 -- AUDIT LOGGER                                       *
094900*****************************************************************
095000       H100-WRITE-AUDIT-EVENT.
095100           ADD 1 TO AUDIT-SEQ.
095200           MOVE AUDIT-SEQ TO ID-BUILD-NUM.
095300           STRING "A" ID-HI ID-LO DELIMITED BY SIZE
095400               INTO AUDIT-ID-OUT.
095500           MOVE AUDIT-ID-OUT TO AE-EVENT-ID.
095600           MOVE AUDIT-DETAIL TO AE-DETAILS.
095700           WRITE AUDIT-EVENT-REC.
095800*****************************************************************
095900*  Z900 -- CLOSE FILES AND LEAVE                                *
096000*****************************************************************
096100       Z900-FINISH.
096200           MOVE "SYSTEM-SNAPSHOT" TO AE-EVENT-TYPE.
096300           MOVE SPACES TO AE-SYMBOL AE-QUOTE-ID.
096400           MOVE "MKQUOTE RUN COMPLETED" TO AUDIT-DETAIL.
096500           PERFORM H100-WRITE-AUDIT-EVENT.
096600           CLOSE QUOTE-FEED-FILE.
096700           CLOSE QUOTE-OUT-FILE.
096800           CLOSE BOOK-SNAP-FILE.
096900           CLOSE RISK-LOG-FILE.
097000           CLOSE AUDIT-OUT-FILE.

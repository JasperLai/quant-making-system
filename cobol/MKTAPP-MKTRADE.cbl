000100*****************************************************************
000200*  (c) 1988, 1999  MARKETWORKS TRADING SYSTEMS DIVISION         *
000300*  ALL RIGHTS RESERVED.                                         *
000400*                                                               *
000500*  THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE           *
000600*  MARKETWORKS TRADING SYSTEMS DIVISION.  THE COPYRIGHT NOTICE  *
000700*  ABOVE DOES NOT EVIDENCE ANY ACTUAL OR INTENDED PUBLICATION   *
000800*  OF SUCH SOURCE CODE.                                         *
000900*                                                               *
001000*  #ident  "@(#) batch/MKTAPP/MKTRADE.cbl  $Revision: 2.14 $"   *
001100*                                                               *
001200*****************************************************************
001300       IDENTIFICATION DIVISION.
001400       PROGRAM-ID.  MKTRADE.
001500       AUTHOR.  R. P. KOSINSKI.
001600       INSTALLATION.  MARKETWORKS TRADING SYSTEMS DIVISION.
001700       DATE-WRITTEN.  04/18/1988.
001800       DATE-COMPILED.
001900       SECURITY.  COMPANY CONFIDENTIAL - DEALING ROOM USE ONLY.
002000*****************************************************************
002100*  MKTRADE  --  EXECUTION REPORT PROCESSOR AND POSITION KEEPER  *
002200*                                                               *
002300*  READS THE EXECUTION REPORT FILE, ONE SYMBOL GROUP AT A TIME, *
002400*  UPDATES THE MOVING-AVERAGE POSITION FOR EACH SYMBOL, RUNS    *
002500*  THE POST-TRADE RISK CHECKS, WRITES THE RISK LOG AND AUDIT    *
002600*  TRAIL, PRINTS THE PER-SYMBOL AND GRAND-TOTAL LINES OF THE    *
002700*  TRADING SUMMARY REPORT, AND WRITES THE FINAL POSITION        *
002800*  RECORD FOR EACH SYMBOL.  RUNS AS THE SECOND STEP OF THE      *
002900*  NIGHTLY MARKET-MAKING CYCLE, BEHIND MKQUOTE.  THE INPUT      *
003000*  FILE MUST ARRIVE SORTED BY TR-SYMBOL -- THIS PROGRAM DOES    *
003100*  NOT SORT IT.                                                 *
003200*                                                               *
003300*  CHANGE LOG                                                   *
003400*  -------------------------------------------------------      *
003500*  DATE       PGMR   REQ NO    DESCRIPTION                      *
003600*  --------   -----  --------  -----------------------------    *
003700*  04/18/88   RPK   MK-0005   ORIGINAL PROGRAM, BUY-SIDE ONLY,  *
003800*                             NO RISK CHECKS.                   *
003900*  09/02/89   RPK   MK-0014   SELL-SIDE DECREASE AND REALIZED   *
004000*                             P&L ADDED.                        *
004100*  11/27/91   DWC    MK-0033   WIDENED PRICE/QTY FIELDS TO      *
004200*                             S9(7)V9(8) THROUGHOUT.            *
004300*  04/10/94   DWC    MK-0053   POST-TRADE RISK RULE ENGINE      *
004400*                             FOLDED IN, RISK LOG ADDED.        *
004500*  08/22/95   JKL    MK-0062   TRADING SUMMARY REPORT ADDED,    *
004600*                             SYMBOL CONTROL BREAK LOGIC.       *
004700*  03/03/97   JKL   MK-0071   POSITION-FILE WRITTEN ON EVERY    *
004800*                             SYMBOL BREAK, NOT JUST AT EOJ.    *
004900*  02/18/99   TJH    MK-Y2K1   Y2K REMEDIATION -- NO 2-DIGIT    *
005000*                             YEAR FIELDS FOUND IN THIS         *
005100*                             PROGRAM.                          *
005200*  07/19/99   TJH    MK-0082   AUDIT EVENT WRITTEN FOR EVERY    *
005300*                             EXECUTION REPORT PROCESSED.       *
005400*  10/02/01   JKL    MK-0045   RISK LOG BLOCKED-FLAG 88 LEVEL   *
005500*                             ADDED FOR REPORT WRITERS.         *
005600*  07/09/04   TJH    MK-0066   LOG/AUDIT SEQUENCE COUNTERS      *
005700*                             MOVED TO 77-LEVEL, BINARY ITEMS   *
005800*                             RECAST AS COMP-5 PER SHOP STD.    *
005900*  09/14/06   DWC    MK-0074   WORKING-STORAGE DATA NAMES       *
006000*                             RENAMED TO DROP A STRAY PREFIX    *
006100*                             FROM CONVERSION WORK; DROPPED AN  *
006200*                             UNUSED CLASS/SWITCH TEST.         *
006300*****************************************************************
006400       ENVIRONMENT DIVISION.
006500       CONFIGURATION SECTION.
006600       SOURCE-COMPUTER.  DEAL-HOST.
006700       OBJECT-COMPUTER.  DEAL-HOST.
006800       SPECIAL-NAMES. CONSOLE IS CRT.
006900       INPUT-OUTPUT SECTION.
007000       FILE-CONTROL.
007100           SELECT TRADE-IN-FILE ASSIGN TO TRADEIN
007200               ORGANIZATION IS LINE SEQUENTIAL
007300               FILE STATUS IS TR-FILE-STATUS.
007400           SELECT POSITION-OUT-FILE ASSIGN TO POSITOUT
007500               ORGANIZATION IS LINE SEQUENTIAL
007600               FILE STATUS IS PS-FILE-STATUS.
007700           SELECT RISK-LOG-FILE ASSIGN TO RISKLOG
007800               ORGANIZATION IS LINE SEQUENTIAL
007900               FILE STATUS IS RL-FILE-STATUS.
008000           SELECT AUDIT-OUT-FILE ASSIGN TO AUDITLOG
008100               ORGANIZATION IS LINE SEQUENTIAL
008200               FILE STATUS IS AE-FILE-STATUS.
008300           SELECT SUMMARY-RPT-FILE ASSIGN TO SUMMRPT
008400               ORGANIZATION IS LINE SEQUENTIAL
008500               FILE STATUS IS SR-FILE-STATUS.
008600       DATA DIVISION.
008700       FILE SECTION.
008800       FD  TRADE-IN-FILE
008900           LABEL RECORDS ARE STANDARD.
009000       COPY MKTAPP-TRADEI.
009100       FD  POSITION-OUT-FILE
009200           LABEL RECORDS ARE STANDARD.
009300       COPY MKTAPP-POSITN.
009400       FD  RISK-LOG-FILE
009500           LABEL RECORDS ARE STANDARD.
009600       COPY MKTAPP-RISKLG.
009700       FD  AUDIT-OUT-FILE
009800           LABEL RECORDS ARE STANDARD.
009900       COPY MKTAPP-AUDITE.
010000       FD  SUMMARY-RPT-FILE
010100           LABEL RECORDS ARE STANDARD.
010200       01  SUMMARY-RPT-LINE               PIC X(132).
010300       WORKING-STORAGE SECTION.
010400*****************************************************************
010500*  FILE STATUS BYTES -- ONE PAIR PER FILE, SHOP STANDARD SINCE  *
010600*  THE FIRST BATCH SUITE, SO EVERY FILE-HANDLING ROUTINE READS  *
010700*  THE SAME WAY.                                                *
010800*****************************************************************
010900       01  TR-FILE-STATUS.
011000           05  TR-STATUS-1              PIC X.
011100           05  TR-STATUS-2              PIC X.
011200           05  FILLER                    PIC X(2).
011300       01  PS-FILE-STATUS.
011400           05  PS-STATUS-1              PIC X.
011500           05  PS-STATUS-2              PIC X.
011600           05  FILLER                    PIC X(2).
011700       01  RL-FILE-STATUS.
011800           05  RL-STATUS-1              PIC X.
011900           05  RL-STATUS-2              PIC X.
012000           05  FILLER                    PIC X(2).
012100       01  AE-FILE-STATUS.
012200           05  AE-STATUS-1              PIC X.
012300           05  AE-STATUS-2              PIC X.
012400           05  FILLER                    PIC X(2).
012500       01  SR-FILE-STATUS.
012600           05  SR-STATUS-1              PIC X.
012700           05  SR-STATUS-2              PIC X.
012800           05  FILLER                    PIC X(2).
012900*****************************************************************
013000*  RISK CONTROL PARAMETERS -- COPIED IN, NEVER FILE-BACKED      *
013100*****************************************************************
013200       COPY MKTAPP-RISKCF.
013300*****************************************************************
013400*  SWITCHES                                                     *
013500*****************************************************************
013600       01  SWITCHES.
013700           05  TR-EOF-SW             PIC X VALUE "N".
013800               88  TR-EOF             VALUE "Y".
013900           05  FIRST-SYMBOL-SW       PIC X VALUE "Y".
014000               88  FIRST-SYMBOL        VALUE "Y".
014100           05  FILLER                   PIC X(6).
014200*****************************************************************
014300*  RUN-LIFE SEQUENCE COUNTERS -- HELD AT 77-LEVEL, NOT UNDER A  *
014400*  GROUP, PER THE SAME HABIT THE SHOP USES ELSEWHERE FOR        *
014500*  STANDALONE SWITCHES AND RUN TOTALS.                          *
014600*****************************************************************
014700       77  LOG-SEQ                PIC S9(8) COMP-5 VALUE ZERO.
014800       77  AUDIT-SEQ              PIC S9(8) COMP-5 VALUE ZERO.
014900*****************************************************************
015000*  COUNTERS -- ALL HELD COMP-5 PER SHOP STANDARD                *
015100*****************************************************************
015200       01  COUNTERS.
015300        05  SYM-TRD-COUNT         PIC S9(7) COMP-5 VALUE ZERO.
015400        05  GRAND-TRD-COUNT       PIC S9(7) COMP-5 VALUE ZERO.
015500        05  GRAND-SYM-COUNT       PIC S9(4) COMP-5 VALUE ZERO.
015600        05  RPT-LINE-COUNT        PIC S9(4) COMP-5 VALUE ZERO.
015700        05  RPT-PAGE-COUNT        PIC S9(4) COMP-5 VALUE ZERO.
015800           05  FILLER                 PIC X(4).
015900*****************************************************************
016000*  RUN DATE -- BROKEN DOWN VIEW, HEADING LINE STAMP             *
016100*****************************************************************
016200       01  RUN-DATE-CCYYMMDD         PIC 9(8) VALUE ZERO.
016300      01  RUN-DATE-BROKEN-DOWN REDEFINES RUN-DATE-CCYYMMDD.
016400           05  RD-CCYY               PIC 9(4).
016500           05  RD-MM                 PIC 9(2).
016600           05  RD-DD                 PIC 9(2).
016700*****************************************************************
016800*  SEQUENCE-DERIVED ID BUILDER, SAME HABIT AS MKQUOTE           *
016900*****************************************************************
017000       01  ID-BUILD-NUM              PIC 9(8) VALUE ZERO.
017100       01  ID-BUILD-ALPHA REDEFINES ID-BUILD-NUM.
017200           05  ID-HI                 PIC X(4).
017300           05  ID-LO                 PIC X(4).
017400       01  LOG-ID-OUT                PIC X(12).
017500       01  AUDIT-ID-OUT              PIC X(12).
017600*****************************************************************
017700*  CURRENT SYMBOL'S POSITION WORK AREA -- INPUT ARRIVES GROUPED *
017800*  BY SYMBOL, SO ONE WORK AREA CARRIES EACH SYMBOL IN TURN      *
017900*****************************************************************
018000       01  POSITION-WORK.
018100           05  CURR-SYMBOL           PIC X(10) VALUE SPACES.
018200           05  POS-QTY              PIC S9(7)V9(8) VALUE ZERO.
018300           05  POS-AVG              PIC S9(7)V9(8) VALUE ZERO.
018400           05  POS-FROZEN           PIC S9(7)V9(8) VALUE ZERO.
018500           05  NEW-QTY              PIC S9(7)V9(8) VALUE ZERO.
018600           05  FILLER                  PIC X(4).
018700*****************************************************************
018800*  SIGN-AND-DIGITS VIEW OF THE POSITION QUANTITY -- OLD HABIT   *
018900*  FOR EYEBALLING A SHORT POSITION ON A DUMP LISTING            *
019000*****************************************************************
019100       01  POS-QTY-ALT REDEFINES POS-QTY.
019200           05  POS-QTY-SIGN          PIC X.
019300           05  POS-QTY-DIGITS        PIC 9(14).
019400*****************************************************************
019500*  FREEZE/UNFREEZE WORK AREA (UNIT 5 SERVICE PARAGRAPHS -- NOT  *
019600*  DRIVEN BY THE EXECUTION-REPORT FEED, KEPT FOR THE NEXT FEED  *
019700*  THAT WILL NEED THEM -- SEE MK-0053 FOLLOW-UP NOTE)           *
019800*****************************************************************
019900       01  FREEZE-WORK.
020000           05  FREEZE-QTY           PIC S9(7)V9(8) VALUE ZERO.
020100           05  FREEZE-OK-SW          PIC X VALUE "N".
020200               88  FREEZE-ALLOWED     VALUE "Y".
020300           05  FILLER                  PIC X(4).
020400*****************************************************************
020500*  PER-SYMBOL AND GRAND-TOTAL REPORT ACCUMULATORS               *
020600*****************************************************************
020700       01  SYM-TOTALS.
020800           05  SYM-VOLUME           PIC S9(9)V9(8) VALUE ZERO.
020900         05  SYM-TURNOVER          PIC S9(11)V9(4) VALUE ZERO.
021000           05  SYM-PNL             PIC S9(11)V9(4) VALUE ZERO.
021100           05  FILLER                 PIC X(4).
021200       01  GRAND-TOTALS.
021300          05  GRAND-VOLUME          PIC S9(9)V9(8) VALUE ZERO.
021400         05  GRAND-TURNOVER        PIC S9(11)V9(4) VALUE ZERO.
021500           05  GRAND-PNL           PIC S9(11)V9(4) VALUE ZERO.
021600           05  FILLER                 PIC X(4).
021700*****************************************************************
021800*  POST-TRADE RISK ACCUMULATORS -- RESET ON EVERY SYMBOL BREAK  *
021900*****************************************************************
022000       01  RISK-ACCUM.
022100         05  DAILY-AMT-ACCUM       PIC S9(11)V9(4) VALUE ZERO.
022200         05  POSLIM-QTY-ACCUM      PIC S9(11)V9(4) VALUE ZERO.
022300           05  FILLER                 PIC X(4).
022400*****************************************************************
022500*  CURRENT TRADE WORK AREA                                      *
022600*****************************************************************
022700       01  TRADE-WORK.
022800         05  TRADE-AMOUNT          PIC S9(11)V9(4) VALUE ZERO.
022900           05  TRADE-PNL           PIC S9(11)V9(4) VALUE ZERO.
023000           05  FILLER                 PIC X(4).
023100*****************************************************************
023200*  RISK-CHECK WORK AREA, SAME SHAPE AS MKQUOTE'S                *
023300*****************************************************************
023400       01  RISK-WORK.
023500           05  CHECK-SYMBOL          PIC X(10).
023600           05  CHECK-SIDE            PIC 9(1).
023700           05  CHECK-PRICE           PIC S9(7)V9(8).
023800           05  CHECK-QTY             PIC S9(7)V9(8).
023900           05  RULE-PASSED-SW        PIC X VALUE "Y".
024000               88  RULE-PASSED         VALUE "Y".
024100               88  RULE-BLOCKED        VALUE "N".
024200           05  RULE-TYPE             PIC X(28).
024300           05  RULE-REASON           PIC X(40).
024400           05  FILLER                   PIC X(4).
024500*****************************************************************
024600*  REPORT EDIT FIELDS                                           *
024700*****************************************************************
024800       01  EDIT-QTY                  PIC -(6)9.99999999.
024900       01  EDIT-AMOUNT                PIC -(8)9.9999.
025000       01  EDIT-RESULT                PIC X(4).
025100       01  EDIT-SIDE                  PIC X(4).
025200*****************************************************************
025300*  PRINT LINE LAYOUTS -- HEADING, DETAIL, SUBTOTAL, GRAND TOTAL *
025400*****************************************************************
025500       01  HDG-LINE-1.
025600           05  FILLER                   PIC X(1)  VALUE SPACES.
025700           05  FILLER                   PIC X(30) VALUE
025800               "MARKETWORKS TRADING SUMMARY".
025900           05  FILLER                   PIC X(10) VALUE SPACES.
026000           05  FILLER               PIC X(11) VALUE "RUN DATE: ".
026100           05  HDG1-RUN-DATE            PIC 9(8).
026200           05  FILLER                   PIC X(72) VALUE SPACES.
026300       01  HDG-LINE-2.
026400           05  FILLER                   PIC X(1)  VALUE SPACES.
026500           05  FILLER                   PIC X(10) VALUE "SYMBOL".
026600           05  FILLER                   PIC X(6)  VALUE "SIDE".
026700           05  FILLER                   PIC X(16) VALUE "PRICE".
026800           05  FILLER                 PIC X(16) VALUE "QUANTITY".
026900           05  FILLER                   PIC X(14) VALUE "AMOUNT".
027000           05  FILLER                 PIC X(14) VALUE "REAL P&L".
027100           05  FILLER                   PIC X(6)  VALUE "RISK".
027200           05  FILLER                   PIC X(49) VALUE SPACES.
027300       01  DET-LINE.
027400           05  FILLER                   PIC X(1)  VALUE SPACES.
027500           05  DET-SYMBOL               PIC X(10).
027600           05  FILLER                   PIC X(2)  VALUE SPACES.
027700           05  DET-SIDE                 PIC X(4).
027800           05  FILLER                   PIC X(2)  VALUE SPACES.
027900           05  DET-PRICE                PIC -(6)9.99999999.
028000           05  FILLER                   PIC X(1)  VALUE SPACES.
028100           05  DET-QTY                  PIC -(6)9.99999999.
028200           05  FILLER                   PIC X(1)  VALUE SPACES.
028300           05  DET-AMOUNT               PIC -(8)9.9999.
028400           05  FILLER                   PIC X(1)  VALUE SPACES.
028500           05  DET-PNL                  PIC -(8)9.9999.
028600           05  FILLER                   PIC X(2)  VALUE SPACES.
028700           05  DET-RISK                 PIC X(4).
028800           05  FILLER                   PIC X(30) VALUE SPACES.
028900       01  SUB-LINE.
029000           05  FILLER                   PIC X(1)  VALUE SPACES.
029100           05  FILLER                   PIC X(8)  VALUE "TOTAL ".
029200           05  SUB-SYMBOL               PIC X(10).
029300           05  FILLER                   PIC X(4)  VALUE SPACES.
029400           05  FILLER                   PIC X(7)  VALUE "TRDS: ".
029500           05  SUB-COUNT                PIC ZZZ,ZZ9.
029600           05  FILLER                   PIC X(3)  VALUE SPACES.
029700           05  FILLER                   PIC X(4)  VALUE "VOL:".
029800           05  SUB-VOLUME               PIC -(8)9.99999999.
029900           05  FILLER                   PIC X(2)  VALUE SPACES.
030000           05  FILLER                   PIC X(5)  VALUE "TURN:".
030100           05  SUB-TURNOVER             PIC -(8)9.9999.
030200           05  FILLER                   PIC X(2)  VALUE SPACES.
030300           05  FILLER                   PIC X(5)  VALUE "P&L: ".
030400           05  SUB-PNL                  PIC -(8)9.9999.
030500           05  FILLER                   PIC X(9)  VALUE SPACES.
030600       01  GRD-LINE.
030700           05  FILLER                   PIC X(1)  VALUE SPACES.
030800           05  FILLER             PIC X(13) VALUE "GRAND TOTAL ".
030900           05  FILLER                   PIC X(6)  VALUE "SYMS:".
031000           05  GRD-SYM-COUNT            PIC ZZZ9.
031100           05  FILLER                   PIC X(2)  VALUE SPACES.
031200           05  FILLER                   PIC X(6)  VALUE "TRDS:".
031300           05  GRD-TRD-COUNT            PIC ZZZ,ZZ9.
031400           05  FILLER                   PIC X(2)  VALUE SPACES.
031500           05  FILLER                   PIC X(4)  VALUE "VOL:".
031600           05  GRD-VOLUME               PIC -(8)9.99999999.
031700           05  FILLER                   PIC X(2)  VALUE SPACES.
031800           05  FILLER                   PIC X(5)  VALUE "TURN:".
031900           05  GRD-TURNOVER             PIC -(8)9.9999.
032000           05  FILLER                   PIC X(2)  VALUE SPACES.
032100           05  FILLER                   PIC X(5)  VALUE "P&L: ".
032200           05  GRD-PNL                  PIC -(8)9.9999.
032300           05  FILLER                   PIC X(5)  VALUE SPACES.
032400       01  AUDIT-DETAIL-LINE.
032500           05  AUDIT-DETAIL          PIC X(60).
032600           05  FILLER                   PIC X(4).
032700       PROCEDURE DIVISION.
032800*****************************************************************
032900*  MAIN LINE                                                    *
033000*****************************************************************
033100       START-MKTRADE.
033200           PERFORM A100-INITIALIZE.
033300           PERFORM D100-READ-TRADE-FILE THRU D100-EXIT
033400               UNTIL TR-EOF.
033500           PERFORM D900-FINAL-TOTALS.
033600           PERFORM Z900-FINISH.
033700           STOP RUN.
033800*****************************************************************
033900*  A100 -- OPEN FILES, PRIME SWITCHES, PRINT HEADINGS           *
034000*****************************************************************
034100       A100-INITIALIZE.
034200           ACCEPT RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
034300           OPEN INPUT  TRADE-IN-FILE.
034400           OPEN OUTPUT POSITION-OUT-FILE.
034500           OPEN OUTPUT RISK-LOG-FILE.
034600           OPEN OUTPUT AUDIT-OUT-FILE.
034700           OPEN OUTPUT SUMMARY-RPT-FILE.
034800           MOVE "N" TO TR-EOF-SW.
034900           MOVE "Y" TO FIRST-SYMBOL-SW.
035000           MOVE SPACES TO CURR-SYMBOL.
035100           PERFORM D110-PRINT-HEADINGS.
035200           MOVE "SYSTEM-SNAPSHOT" TO AE-EVENT-TYPE.
035300           MOVE SPACES TO AE-SYMBOL AE-QUOTE-ID.
035400           MOVE "MKTRADE RUN STARTED" TO AUDIT-DETAIL.
035500           PERFORM H100-WRITE-AUDIT-EVENT.
035600*****************************************************************
035700*  D110 -- PRINT THE TWO REPORT HEADING LINES                   *
035800*****************************************************************
035900       D110-PRINT-HEADINGS.
036000           MOVE RUN-DATE-CCYYMMDD TO HDG1-RUN-DATE.
036100           WRITE SUMMARY-RPT-LINE FROM HDG-LINE-1.
036200           WRITE SUMMARY-RPT-LINE FROM HDG-LINE-2.
036300*****************************************************************
036400*  UNIT 3 -- TRADE REPORT PROCESSOR                             *
036500*****************************************************************
036600       D100-READ-TRADE-FILE.
036700           READ TRADE-IN-FILE
036800               AT END
036900                   MOVE "Y" TO TR-EOF-SW
037000                   GO TO D100-EXIT
037100           END-READ.
037200           PERFORM D150-CHECK-SYMBOL-BREAK.
037300           PERFORM D200-APPLY-EXECUTION.
037400       D100-EXIT.
037500           EXIT.
037600*****************************************************************
037700*  D150 -- DETECT THE CHANGE OF TR-SYMBOL AND DRIVE THE BREAK   *
037800*****************************************************************
037900       D150-CHECK-SYMBOL-BREAK.
038000        IF NOT FIRST-SYMBOL AND TR-SYMBOL NOT = CURR-SYMBOL
038100               PERFORM D400-SYMBOL-BREAK
038200           END-IF.
038300           IF TR-SYMBOL NOT = CURR-SYMBOL
038400               PERFORM D160-START-NEW-SYMBOL
038500           END-IF.
038600*****************************************************************
038700*  D160 -- ZERO THE WORK AREAS FOR A NEWLY SEEN SYMBOL          *
038800*****************************************************************
038900       D160-START-NEW-SYMBOL.
039000           MOVE "N" TO FIRST-SYMBOL-SW.
039100           MOVE TR-SYMBOL TO CURR-SYMBOL.
039200           MOVE ZERO TO POS-QTY POS-AVG POS-FROZEN.
039300           MOVE ZERO TO DAILY-AMT-ACCUM POSLIM-QTY-ACCUM.
039400           MOVE ZERO TO SYM-TRD-COUNT.
039500           MOVE ZERO TO SYM-VOLUME SYM-TURNOVER SYM-PNL.
039600           ADD 1 TO GRAND-SYM-COUNT.
039700*****************************************************************
039800*  D200 -- APPLY ONE EXECUTION REPORT: UPDATE POSITION, RUN     *
039900*  THE POST-TRADE RISK CHECK, LOG, AND PRINT THE DETAIL LINE    *
040000*****************************************************************
040100       D200-APPLY-EXECUTION.
040200           COMPUTE TRADE-AMOUNT ROUNDED =
040300               TR-PRICE * TR-QUANTITY.
040400           IF TR-SIDE = 1
040500               PERFORM G100-POSITION-INCREASE
040600               MOVE ZERO TO TRADE-PNL
040700           ELSE
040800               PERFORM G200-POSITION-DECREASE
040900           END-IF.
041000           MOVE TR-SYMBOL TO CHECK-SYMBOL.
041100           MOVE TR-SIDE TO CHECK-SIDE.
041200           MOVE TR-PRICE TO CHECK-PRICE.
041300           MOVE TR-QUANTITY TO CHECK-QTY.
041400           PERFORM F100-POSTTRADE-CHECK.
041500           PERFORM D300-POST-TRADE-TOTALS.
041600           PERFORM D210-PRINT-DETAIL-LINE.
041700           MOVE "TRADE-EXECUTED" TO AE-EVENT-TYPE.
041800           MOVE TR-SYMBOL TO AE-SYMBOL.
041900           MOVE TR-QUOTE-ID TO AE-QUOTE-ID.
042000           MOVE "EXECUTION REPORT APPLIED" TO AUDIT-DETAIL.
042100           PERFORM H100-WRITE-AUDIT-EVENT.
042200*****************************************************************
042300*  D210 -- PRINT ONE DETAIL LINE OF THE SUMMARY REPORT          *
042400*****************************************************************
042500       D210-PRINT-DETAIL-LINE.
042600           MOVE TR-SYMBOL TO DET-SYMBOL.
042700           IF TR-SIDE = 1
042800               MOVE "BUY " TO DET-SIDE
042900           ELSE
043000               MOVE "SELL" TO DET-SIDE
043100           END-IF.
043200           MOVE TR-PRICE TO DET-PRICE.
043300           MOVE TR-QUANTITY TO DET-QTY.
043400           MOVE TRADE-AMOUNT TO DET-AMOUNT.
043500           MOVE TRADE-PNL TO DET-PNL.
043600           IF RULE-PASSED
043700               MOVE "PASS" TO DET-RISK
043800           ELSE
043900               MOVE "FAIL" TO DET-RISK
044000           END-IF.
044100           WRITE SUMMARY-RPT-LINE FROM DET-LINE.
044200*****************************************************************
044300*  D300 -- ACCUMULATE PER-SYMBOL AND GRAND REPORT TOTALS        *
044400*****************************************************************
044500       D300-POST-TRADE-TOTALS.
044600           ADD 1 TO SYM-TRD-COUNT.
044700           ADD TR-QUANTITY TO SYM-VOLUME.
044800           ADD TRADE-AMOUNT TO SYM-TURNOVER.
044900           ADD TRADE-PNL TO SYM-PNL.
045000           ADD 1 TO GRAND-TRD-COUNT.
045100           ADD TR-QUANTITY TO GRAND-VOLUME.
045200           ADD TRADE-AMOUNT TO GRAND-TURNOVER.
045300           ADD TRADE-PNL TO GRAND-PNL.
045400*****************************************************************
045500*  D400 -- SYMBOL CONTROL BREAK: PRINT THE SUBTOTAL LINE AND    *
045600*  WRITE THE FINAL POSITION RECORD FOR THE SYMBOL JUST ENDED    *
045700*****************************************************************
045800       D400-SYMBOL-BREAK.
045900           MOVE CURR-SYMBOL TO SUB-SYMBOL.
046000           MOVE SYM-TRD-COUNT TO SUB-COUNT.
046100           MOVE SYM-VOLUME TO SUB-VOLUME.
046200           MOVE SYM-TURNOVER TO SUB-TURNOVER.
046300           MOVE SYM-PNL TO SUB-PNL.
046400           WRITE SUMMARY-RPT-LINE FROM SUB-LINE.
046500           PERFORM D410-WRITE-POSITION-REC.
046600*****************************************************************
046700*  D410 -- WRITE THE POSITION-RECORD FOR THE SYMBOL JUST ENDED  *
046800*****************************************************************
046900       D410-WRITE-POSITION-REC.
047000           MOVE CURR-SYMBOL TO PS-SYMBOL.
047100           MOVE POS-QTY TO PS-QUANTITY.
047200           MOVE POS-AVG TO PS-AVG-PRICE.
047300           MOVE POS-FROZEN TO PS-FROZEN-QTY.
047400           WRITE POSITION-REC.
047500*****************************************************************
047600*  D900 -- CLOSE OUT THE LAST SYMBOL GROUP AND PRINT THE GRAND  *
047700*  TOTAL LINE                                                   *
047800*****************************************************************
047900       D900-FINAL-TOTALS.
048000           IF NOT FIRST-SYMBOL
048100               PERFORM D400-SYMBOL-BREAK
048200           END-IF.
048300           MOVE GRAND-SYM-COUNT TO GRD-SYM-COUNT.
048400           MOVE GRAND-TRD-COUNT TO GRD-TRD-COUNT.
048500           MOVE GRAND-VOLUME TO GRD-VOLUME.
048600           MOVE GRAND-TURNOVER TO GRD-TURNOVER.
048700           MOVE GRAND-PNL TO GRD-PNL.
048800           WRITE SUMMARY-RPT-LINE FROM GRD-LINE.
048900*****************************************************************
049000*  UNIT 5 -- POSITION KEEPER                                    *
049100*****************************************************************
049200       G100-POSITION-INCREASE.
049300           COMPUTE NEW-QTY = POS-QTY + TR-QUANTITY.
049400           IF NEW-QTY = ZERO
049500               MOVE ZERO TO POS-AVG
049600           ELSE
049700               COMPUTE POS-AVG ROUNDED =
049800                   (POS-AVG * POS-QTY +
049900                    TR-PRICE * TR-QUANTITY) / NEW-QTY
050000           END-IF.
050100           MOVE NEW-QTY TO POS-QTY.
050200*****************************************************************
050300*  G200 -- DECREASE QUANTITY, FLOORED AT ZERO, AVERAGE COST     *
050400*  UNCHANGED; REALIZED P&L USES THE REMAINING LONG QUANTITY     *
050500*  AFTER THE UPDATE, PER THE SOURCE SYSTEM'S OWN SEQUENCE       *
050600*****************************************************************
050700       G200-POSITION-DECREASE.
050800           COMPUTE NEW-QTY = POS-QTY - TR-QUANTITY.
050900           IF NEW-QTY < ZERO
051000               MOVE ZERO TO NEW-QTY
051100           END-IF.
051200           IF POS-AVG = ZERO
051300               MOVE ZERO TO TRADE-PNL
051400           ELSE
051500               COMPUTE TRADE-PNL ROUNDED =
051600                   (TR-PRICE - POS-AVG) * NEW-QTY
051700           END-IF.
051800           MOVE NEW-QTY TO POS-QTY.
051900*****************************************************************
052000*  G300 -- FREEZE QUANTITY (SERVICE PARAGRAPH, NOT CALLED FROM  *
052100*  THE EXECUTION-REPORT FEED -- SEE BANNER NOTE ABOVE)          *
052200*****************************************************************
052300       G300-POSITION-FREEZE.
052400           MOVE "N" TO FREEZE-OK-SW.
052500           IF (POS-QTY - POS-FROZEN) >= FREEZE-QTY
052600               ADD FREEZE-QTY TO POS-FROZEN
052700               MOVE "Y" TO FREEZE-OK-SW
052800           END-IF.
052900*****************************************************************
053000*  G400 -- UNFREEZE QUANTITY (SERVICE PARAGRAPH, SAME NOTE)     *
053100*****************************************************************
053200       G400-POSITION-UNFREEZE.
053300           MOVE "N" TO FREEZE-OK-SW.
053400           IF POS-FROZEN >= FREEZE-QTY
053500               SUBTRACT FREEZE-QTY FROM POS-FROZEN
053600               MOVE "Y" TO FREEZE-OK-SW
053700           END-IF.
053800*****************************************************************
053900*  UNIT 4 (POST-TRADE HALF) -- RISK RULE ENGINE                 *
054000*****************************************************************
054100       F100-POSTTRADE-CHECK.
054200           MOVE "Y" TO RULE-PASSED-SW.
054300           MOVE SPACES TO RULE-TYPE RULE-REASON.
054400           IF RC-RISK-DISABLED
054500               MOVE "RISK-DISABLED" TO RULE-TYPE
054600               MOVE "RISK CHECKS DISABLED" TO RULE-REASON
054700               PERFORM F900-LOG-RISK-CHECK
054800           ELSE
054900               PERFORM F110-CHK-DAILY-AMOUNT
055000               IF RULE-PASSED PERFORM F120-CHK-POSITION-LIMIT
055100                   END-IF
055200             IF RULE-PASSED PERFORM F140-CHK-LOSS-LIMIT END-IF
055300           END-IF.
055400       F110-CHK-DAILY-AMOUNT.
055500           MOVE "DAILY-TRADE-AMOUNT-LIMIT" TO RULE-TYPE.
055600           IF DAILY-AMT-ACCUM + TRADE-AMOUNT
055700                   > RC-MAX-DAILY-TRADE-AMT
055800               MOVE "N" TO RULE-PASSED-SW
055900               MOVE "DAILY TRADE AMOUNT EXCEEDS LIMIT" TO
056000                   RULE-REASON
056100           ELSE
056200               ADD TRADE-AMOUNT TO DAILY-AMT-ACCUM
056300               MOVE "WITHIN DAILY TRADE LIMIT" TO RULE-REASON
056400           END-IF.
056500           PERFORM F900-LOG-RISK-CHECK.
056600       F120-CHK-POSITION-LIMIT.
056700           MOVE "POSITION-LIMIT" TO RULE-TYPE.
056800           IF POSLIM-QTY-ACCUM + TR-QUANTITY > RC-MAX-POSITION
056900               MOVE "N" TO RULE-PASSED-SW
057000               MOVE "POSITION LIMIT EXCEEDED" TO RULE-REASON
057100           ELSE
057200               ADD TR-QUANTITY TO POSLIM-QTY-ACCUM
057300               MOVE "WITHIN POSITION LIMIT" TO RULE-REASON
057400           END-IF.
057500           PERFORM F900-LOG-RISK-CHECK.
057600       F140-CHK-LOSS-LIMIT.
057700           MOVE "LOSS-LIMIT" TO RULE-TYPE.
057800           IF TRADE-PNL < RC-MAX-LOSS-LIMIT
057900               MOVE "N" TO RULE-PASSED-SW
058000               MOVE "REALIZED LOSS EXCEEDS LOSS LIMIT" TO
058100                   RULE-REASON
058200           ELSE
058300               MOVE "WITHIN LOSS LIMIT" TO RULE-REASON
058400           END-IF.
058500           PERFORM F900-LOG-RISK-CHECK.
058600*****************************************************************
058700*  F900 -- APPEND ONE RISK-LOG-RECORD FOR THE RULE JUST RUN     *
058800*****************************************************************
058900       F900-LOG-RISK-CHECK.
059000           ADD 1 TO LOG-SEQ.
059100           MOVE LOG-SEQ TO ID-BUILD-NUM.
059200           STRING "L" ID-HI ID-LO DELIMITED BY SIZE
059300               INTO LOG-ID-OUT.
059400           MOVE LOG-ID-OUT TO RL-LOG-ID.
059500           MOVE TR-QUOTE-ID TO RL-TRADE-ID.
059600           MOVE TR-SYMBOL TO RL-SYMBOL.
059700           MOVE TR-SIDE TO RL-SIDE.
059800           MOVE TR-PRICE TO RL-PRICE.
059900           MOVE TR-QUANTITY TO RL-QUANTITY.
060000           MOVE TRADE-AMOUNT TO RL-AMOUNT.
060100           MOVE RULE-TYPE TO RL-RULE-TYPE.
060200           MOVE RULE-REASON TO RL-REASON.
060300           IF RULE-PASSED
060400               MOVE "Y" TO RL-PASSED
060500           ELSE
060600               MOVE "N" TO RL-PASSED
060700           END-IF.
060800           WRITE RISK-LOG-REC.
060900*****************************************************************
061000*  UNIT 6 -- AUDIT LOGGER                                       *
061100*****************************************************************
061200       H100-WRITE-AUDIT-EVENT.
061300           ADD 1 TO AUDIT-SEQ.
061400           MOVE AUDIT-SEQ TO ID-BUILD-NUM.
061500           STRING "A" ID-HI ID-LO DELIMITED BY SIZE
061600               INTO AUDIT-ID-OUT.
061700           MOVE AUDIT-ID-OUT TO AE-EVENT-ID.
061800           MOVE AUDIT-DETAIL TO AE-DETAILS.
061900           WRITE AUDIT-EVENT-REC.
062000*****************************************************************
062100*  Z900 -- CLOSE FILES AND LEAVE                                *
062200*****************************************************************
062300       Z900-FINISH.
062400           MOVE "SYSTEM-SNAPSHOT" TO AE-EVENT-TYPE.
062500           MOVE SPACES TO AE-SYMBOL AE-QUOTE-ID.
062600           MOVE "MKTRADE RUN COMPLETED" TO AUDIT-DETAIL.
062700           PERFORM H100-WRITE-AUDIT-EVENT.
062800           CLOSE TRADE-IN-FILE.
062900           CLOSE POSITION-OUT-FILE.
063000           CLOSE RISK-LOG-FILE.
063100           CLOSE AUDIT-OUT-FILE.
063200           CLOSE SUMMARY-RPT-FILE.

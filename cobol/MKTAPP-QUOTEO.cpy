000100*****************************************************************
000200*                                                               *
000300*   MKTAPP-QUOTEO  --  OUTBOUND ENGINE QUOTE RECORD LAYOUT      *
000400*   ONE RECORD PER ACCEPTED BEST OR LADDER QUOTE.               *
000500*                                                               *
000600*****************************************************************
000700*  DATE       PGMR   REQ NO   DESCRIPTION                       *
000800*  --------   -----  -------  ------------------------------    *
000900*  03/21/88   RPK    MK-0003  ORIGINAL LAYOUT FOR QUOTE OUT     *
001000*  09/02/89   RPK    MK-0014  ADDED QO-SOURCE CONSTANT FIELD    *
001100*  04/10/94   DWC   MK-0052  ADDED QO-LEVEL FOR LADDER QUOTES   *
001200*  02/18/99   TJH   MK-Y2K1  Y2K REVIEW -- NO DATE FIELDS HERE  *
001300*  12/03/01   JKL    MK-0046  REVIEWED QO-LEVEL RANGE WITH OPS  *
001400*****************************************************************
001500 01  QUOTE-OUT-REC.
001600     05  QO-QUOTE-ID                  PIC X(12).
001700     05  QO-SYMBOL                    PIC X(10).
001800     05  QO-MARKET-TYPE                PIC 9(1).
001900     05  QO-SIDE                      PIC 9(1).
002000     05  QO-LEVEL                     PIC 9(2).
002100     05  QO-PRICE                     PIC S9(7)V9(8).
002200     05  QO-QUANTITY                  PIC S9(7)V9(8).
002300     05  QO-SPREAD                    PIC S9(3)V9(8).
002400     05  QO-SOURCE                    PIC X(8).
002500     05  FILLER                       PIC X(5).

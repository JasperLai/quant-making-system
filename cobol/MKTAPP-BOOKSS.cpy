000100*****************************************************************
000200*                                                               *
000300*   MKTAPP-BOOKSS  --  ORDER-BOOK DEPTH SNAPSHOT RECORD LAYOUT  *
000400*   ONE RECORD PER SYMBOL/PRICE/SOURCE/SIDE DEPTH CELL.         *
000500*                                                               *
000600*****************************************************************
000700*  DATE       PGMR   REQ NO   DESCRIPTION                       *
000800*  --------   -----  -------  ------------------------------    *
000900*  04/02/88   RPK   MK-0004  ORIGINAL LAYOUT FOR BOOK SNAPSHOT  *
001000*  11/27/91   DWC   MK-0033  WIDENED PRICE/QTY TO S9(7)V9(8)    *
001100*  02/18/99   TJH   MK-Y2K1  Y2K REVIEW -- NO DATE FIELDS HERE  *
001200*  06/20/03   JKL    MK-0055  REVIEWED BS-SOURCE CODE LIST      *
001300*****************************************************************
001400 01  BOOK-SNAP-REC.
001500     05  BS-SYMBOL                    PIC X(10).
001600     05  BS-MARKET-TYPE                PIC 9(1).
001700     05  BS-SOURCE                    PIC X(8).
001800     05  BS-SIDE                      PIC 9(1).
001900     05  BS-PRICE                     PIC S9(7)V9(8).
002000     05  BS-QUANTITY                  PIC S9(7)V9(8).
002100     05  FILLER                       PIC X(10).

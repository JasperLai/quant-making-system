000100*****************************************************************
000200*                                                               *
000300*   MKTAPP-TRADEI  --  EXECUTION REPORT RECORD LAYOUT           *
000400*   ONE RECORD PER FILLED TRADE AGAINST AN ENGINE QUOTE.        *
000500*                                                               *
000600*****************************************************************
000700*  DATE       PGMR   REQ NO   DESCRIPTION                       *
000800*  --------   -----  -------  ------------------------------    *
000900*  03/14/88   RPK   MK-0002  ORIGINAL LAYOUT FOR TRADE REPORT   *
001000*  11/27/91   DWC   MK-0033  WIDENED PRICE/QTY TO S9(7)V9(8)    *
001100*  02/18/99   TJH   MK-Y2K1  Y2K REVIEW -- NO DATE FIELDS HERE  *
001200*  05/07/03   JKL    MK-0054  CONFIRMED TR-PRICE SCALE W/ OPS  *
001300*****************************************************************
001400 01  TRADE-REC.
001500     05  TR-QUOTE-ID                  PIC X(12).
001600     05  TR-SYMBOL                    PIC X(10).
001700     05  TR-SIDE                      PIC 9(1).
001800         88  TR-SIDE-BUY               VALUE 1.
001900         88  TR-SIDE-SELL              VALUE 2.
002000     05  TR-PRICE                     PIC S9(7)V9(8).
002100     05  TR-QUANTITY                  PIC S9(7)V9(8).
002200     05  FILLER                       PIC X(7).

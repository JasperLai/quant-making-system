000100*****************************************************************
000200*                                                               *
000300*   MKTAPP-AUDITE  --  AUDIT TRAIL EVENT RECORD LAYOUT          *
000400*   APPEND-ONLY EVENT RECORD, ONE PER SIGNIFICANT ENGINE ACTION.*
000500*   FIXED CAPTION FIELDS AHEAD OF THE FREE-TEXT DETAIL, SAME AS *
000600*   EVERY OTHER OPERATIONS LOG WE KEEP ON THIS SYSTEM.          *
000700*                                                               *
000800*****************************************************************
000900*  DATE       PGMR   REQ NO   DESCRIPTION                       *
001000*  --------   -----  -------  ------------------------------    *
001100*  05/09/88   RPK   MK-0007  ORIGINAL LAYOUT FOR AUDIT EVENT    *
001200*  09/02/89   RPK    MK-0014  ADDED AE-QUOTE-ID                 *
001300*  02/18/99   TJH   MK-Y2K1  Y2K REVIEW -- NO DATE FIELDS HERE  *
001400*  08/14/03   JKL   MK-0059  WIDENED AE-DETAILS FOR LONGER MSGS *
001500*****************************************************************
001600 01  AUDIT-EVENT-REC.
001700     05  AE-EVENT-ID                  PIC X(12).
001800     05  AE-EVENT-TYPE                PIC X(20).
001900     05  AE-SYMBOL                    PIC X(10).
002000     05  AE-QUOTE-ID                  PIC X(12).
002100     05  AE-DETAILS                   PIC X(60).
002200     05  FILLER                       PIC X(6).

000100*****************************************************************
000200*                                                               *
000300*   MKTAPP-QFEED  --  INBOUND DEALER QUOTE FEED RECORD LAYOUT   *
000400*   ONE RECORD PER DEALER QUOTE, GOLD / FX / OFFSHORE BOOKS.    *
000500*                                                               *
000600*****************************************************************
000700*  DATE       PGMR   REQ NO   DESCRIPTION                       *
000800*  --------   -----  -------  ------------------------------    *
000900*  03/14/88   RPK    MK-0001  ORIGINAL LAYOUT FOR QUOTE FEED    *
001000*  09/02/89   RPK    MK-0014  ADDED QF-SOURCE CONTRIBUTOR ID    *
001100*  11/27/91   DWC    MK-0033  WIDENED QF-PRICE TO S9(7)V9(8)    *
001200*  06/05/93   DWC   MK-0047  ADDED LEADING-ZERO PAD ON SYMBOL   *
001300*  02/18/99   TJH    MK-Y2K1  Y2K REVIEW -- NO 2-DIGIT YEAR     *
001400*  01/15/02   JKL    MK-0048  CONFIRMED LAYOUT VS FEED SPEC REV4*
001500*            FIELDS ON THIS RECORD, NO CHANGE REQUIRED          *
001600*****************************************************************
001700 01  QUOTE-FEED-REC.
001800     05  QF-SYMBOL                    PIC X(10).
001900     05  QF-MARKET-TYPE                PIC 9(1).
002000         88  QF-MARKET-DOM-GOLD        VALUE 1.
002100         88  QF-MARKET-DOM-FX          VALUE 2.
002200         88  QF-MARKET-OFFSHORE        VALUE 3.
002300     05  QF-SOURCE                    PIC X(8).
002400     05  QF-SIDE                      PIC 9(1).
002500         88  QF-SIDE-BUY               VALUE 1.
002600         88  QF-SIDE-SELL              VALUE 2.
002700     05  QF-PRICE                     PIC S9(7)V9(8).
002800     05  QF-QUANTITY                  PIC S9(7)V9(8).
002900     05  FILLER                       PIC X(10).

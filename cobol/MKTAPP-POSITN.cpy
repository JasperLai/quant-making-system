000100*****************************************************************
000200*                                                               *
000300*   MKTAPP-POSITN  --  PER-SYMBOL POSITION MASTER RECORD        *
000400*   MOVING-AVERAGE COST BOOK, ONE RECORD PER SYMBOL AT EOJ.     *
000500*                                                               *
000600*****************************************************************
000700*  DATE       PGMR   REQ NO   DESCRIPTION                       *
000800*  --------   -----  -------  ------------------------------    *
000900*  04/18/88   RPK   MK-0005  ORIGINAL LAYOUT, CARRIED FORWARD   *
001000*                            FROM THE CUST BALANCE RECORD       *
001100*  09/02/89   RPK    MK-0014  ADDED PS-FROZEN-QTY               *
001200*  11/27/91   DWC   MK-0033  WIDENED QTY/PRICE TO S9(7)V9(8)    *
001300*  02/18/99   TJH   MK-Y2K1  Y2K REVIEW -- NO DATE FIELDS HERE  *
001400*  09/11/02   TJH    MK-0050  CONFIRMED PS-FROZEN-QTY EDIT RULE *
001500*****************************************************************
001600 01  POSITION-REC.
001700     05  PS-SYMBOL                    PIC X(10).
001800     05  PS-QUANTITY                  PIC S9(7)V9(8).
001900     05  PS-AVG-PRICE                 PIC S9(7)V9(8).
002000     05  PS-FROZEN-QTY                PIC S9(7)V9(8).
002100     05  FILLER                       PIC X(5).

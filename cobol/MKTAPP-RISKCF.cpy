000100*****************************************************************
000200*                                                               *
000300*   MKTAPP-RISKCF  --  RISK-CONTROL PARAMETER TABLE             *
000400*   IN-MEMORY ONLY -- LOADED AT START OF RUN, NEVER WRITTEN TO  *
000500*   A FILE.  DEFAULT VALUES BELOW MATCH THE STANDING RISK       *
000600*   COMMITTEE LIMITS MEMO ON FILE WITH OPERATIONS.              *
000700*                                                               *
000800*****************************************************************
000900*  DATE       PGMR   REQ NO   DESCRIPTION                       *
001000*  --------   -----  -------  ------------------------------    *
001100*  05/16/88   RPK    MK-0008  ORIGINAL RISK PARAMETER TABLE     *
001200*  09/02/89   RPK   MK-0014  ADDED BLACKLIST/WHITELIST TABLES   *
001300*  11/27/91   DWC   MK-0033  WIDENED AMOUNT LIMITS TO S9(11)V4  *
001400*  02/18/99   TJH   MK-Y2K1  Y2K REVIEW -- NO DATE FIELDS HERE  *
001500*  03/11/02   JKL   MK-0051  RETUNED SPREAD LIMIT TO COMMITTEE  *
001600*                   MEMO REV. C -- OLD VALUE WAS A TYPO         *
001700*  07/09/04   TJH   MK-0066  BLACKLIST/WHITELIST CTRS TO COMP-5 *
001800*****************************************************************
001900 01  RISK-CONFIG-REC.
002000     05  RC-ENABLED                   PIC X(1) VALUE "Y".
002100         88  RC-RISK-ENABLED           VALUE "Y".
002200         88  RC-RISK-DISABLED          VALUE "N".
002300     05  RC-MAX-SINGLE-TRADE-AMT       PIC S9(11)V9(4)
002400                                       VALUE 1000000.0000.
002500     05  RC-MAX-DAILY-TRADE-AMT       PIC S9(11)V9(4)
002600                                       VALUE 10000000.0000.
002700     05  RC-MAX-POSITION              PIC S9(11)V9(4)
002800                                       VALUE 500000.0000.
002900     05  RC-MAX-SPREAD                PIC S9(3)V9(8)
003000                                       VALUE 0.01000000.
003100     05  RC-MAX-LEVEL-DEVIATION       PIC 9(2) VALUE 5.
003200     05  RC-MAX-ORDERS-PER-WINDOW      PIC 9(4) VALUE 10.
003300     05  RC-MAX-LOSS-LIMIT            PIC S9(11)V9(4)
003400                                       VALUE -100000.0000.
003500     05  RC-SPREAD-BUFFER             PIC S9(3)V9(8)
003600                                       VALUE 0.00001000.
003700     05  RC-BLACKLIST-COUNT           PIC 9(3) COMP-5 VALUE 0.
003800     05  RC-BLACKLIST OCCURS 50 TIMES  PIC X(10).
003900     05  RC-WHITELIST-COUNT           PIC 9(3) COMP-5 VALUE 0.
004000     05  RC-WHITELIST OCCURS 50 TIMES  PIC X(10).
004100     05  FILLER                       PIC X(8).
